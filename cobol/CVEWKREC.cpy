000100******************************************************************
000200*    CVEWKREC  -  CVE WORK-FILE RECORD LAYOUT
000300*
000400*    THIS COPYBOOK IS SHARED BY THE CVE EXTRACT/EDIT STEP (CVEEDIT)
000500*    AND BY THE TWO DOWNSTREAM REPORTING STEPS (CVECAT, CVERPT).
000600*    CVEEDIT WRITES THE DETAIL AND TRAILER RECORDS; CVECAT AND
000700*    CVERPT ONLY READ THEM.  ONE PHYSICAL RECORD PER SURVIVING
000800*    VULNERABILITY, PLUS A SINGLE TRAILER RECORD AT END OF FILE.
000900*
001000*    VULNERABLE-SOFTWARE LIST IS CAPPED AT 50 PRODUCTS PER CVE.
001100*    NVD ENTRIES WITH MORE THAN THAT ARE RARE; EXCESS ENTRIES ARE
001200*    SIMPLY NOT CARRIED (SEE CVEEDIT PARA 480).
001300******************************************************************
001400* CHANGE LOG
001500*   01/09/97  JS   ORIGINAL COPYBOOK - NVD EXTRACT PROJECT
001600*   06/22/98  TGD  ADDED CVEW-RANKING-FOR-HEALTH SENTINEL FIELD
001700*   11/03/99  JS   Y2K - NO DATE FIELDS IN THIS RECORD, NO CHANGE
001800*                  REQUIRED.  REVIEWED PER Y2K AUDIT #4471.
001900*   04/17/01  AK   WIDENED SUMMARY-TEXT TO X(2000) PER NVD FORMAT
002000*                  CHANGE (WAS X(1000))
002100*   09/08/03  MM   ADDED TRAILER REDEFINES, REQ #5528
002200******************************************************************
002300 01  CVE-WORK-REC.
002400     05  CVEW-RECORD-TYPE           PIC X(01).
002500         88  CVEW-DETAIL-REC        VALUE "D".
002600         88  CVEW-TRAILER-REC       VALUE "T".
002700     05  CVEW-CVE-ID                PIC X(20).
002800     05  CVEW-SUMMARY-TEXT          PIC X(2000).
002900     05  CVEW-BASE-SCORE            PIC S9(2)V9(4).
003000     05  CVEW-ACCESS-VECTOR         PIC X(20).
003100     05  CVEW-ACCESS-COMPLEXITY     PIC X(20).
003200     05  CVEW-AUTHENTICATION        PIC X(20).
003300     05  CVEW-CONFID-IMPACT         PIC X(20).
003400     05  CVEW-INTEGRITY-IMPACT      PIC X(20).
003500     05  CVEW-AVAILABIL-IMPACT      PIC X(20).
003600     05  CVEW-SEVERITY              PIC X(10).
003700     05  CVEW-EXPLOITABILITY-SCORE  PIC S9(2)V9(4).
003800     05  CVEW-IMPACT-SCORE          PIC S9(2)V9(4).
003900     05  CVEW-OBTAIN-ALL-PRIV       PIC 9(01).
004000         88  CVEW-ALL-PRIV-YES      VALUE 1.
004100     05  CVEW-OBTAIN-USER-PRIV      PIC 9(01).
004200         88  CVEW-USER-PRIV-YES     VALUE 1.
004300     05  CVEW-OBTAIN-OTHER-PRIV     PIC 9(01).
004400         88  CVEW-OTHER-PRIV-YES    VALUE 1.
004500     05  CVEW-USER-INTERACT-REQD    PIC 9(01).
004600         88  CVEW-USER-INTER-YES    VALUE 1.
004700     05  CVEW-CWE-CATEGORY          PIC X(20).
004800     05  CVEW-RANKING-FOR-HEALTH    PIC S9(01).
004900         88  CVEW-HEALTH-UNKNOWN    VALUE -1.
005000         88  CVEW-HEALTH-NOT-CRIT   VALUE 0.
005100         88  CVEW-HEALTH-CRITICAL   VALUE 1.
005200     05  CVEW-SOFTWARE-COUNT        PIC 9(02) COMP.
005300     05  CVEW-SOFTWARE-TABLE OCCURS 50 TIMES
005400                             INDEXED BY CVEW-SW-IDX.
005500         10  CVEW-SOFTWARE-ENTRY    PIC X(100).
005600     05  FILLER                     PIC X(073).
005700
005800*    TRAILER RECORD CARRIES ONLY THE OUTPUT RECORD COUNT FORWARD
005900*    TO CVECAT/CVERPT SO THEY CAN BALANCE RECORDS-READ AGAINST IT,
006000*    THE SAME AS EVERY OTHER QSAM HAND-OFF FILE IN THIS SHOP.
006100 01  CVE-WORK-TRAILER-REC REDEFINES CVE-WORK-REC.
006200     05  CVEWT-RECORD-TYPE          PIC X(01).
006300     05  CVEWT-RECORDS-WRITTEN      PIC 9(09).
006400     05  FILLER                     PIC X(7262).
