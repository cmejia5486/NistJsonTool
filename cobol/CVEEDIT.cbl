000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CVEEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/09/97.
000600 DATE-COMPILED. 01/09/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE FLATTENED NVD CVE EXTRACT FILE
001300*          PRODUCED BY THE FRONT-END JSON FLATTENER STEP (NOT IN
001400*          THIS SHOP'S CUSTODY - SEE THE PROJECT BINDER).
001500*
001600*          IT CONTAINS A SINGLE RECORD FOR EVERY CVE ENTRY THAT
001700*          CARRIED A CVSS v2 SCORE BLOCK ON NVD'S SIDE.
001800*
001900*          THE PROGRAM EDITS EACH RECORD AGAINST THE KEYWORD AND
002000*          EXCLUSION LISTS, LOOKS UP THE HEALTH-SECTOR CRITICALITY
002100*          RANKING, NORMALIZES THE AFFECTED-SOFTWARE LIST, AND
002200*          WRITES A "GOOD" CVE WORK FILE FOR CVECAT AND CVERPT.
002300*
002400******************************************************************
002500
002600               INPUT FILE              -   DDS0001.CVEIN
002700               EXCLUSION LIST          -   DDS0001.EXCLLIST
002800               HEALTH METRICS LIST     -   DDS0001.HLTHLIST
002900               KEYWORD LIST            -   DDS0001.KEYLIST
003000               OUTPUT FILE PRODUCED    -   DDS001.CVEWORK
003100               DUMP FILE               -   SYSOUT
003200
003300******************************************************************
003400* CHANGE LOG
003500*   01/09/97  JS   ORIGINAL PROGRAM - NVD EXTRACT PROJECT
003600*   03/18/97  JS   ADDED EXCLUSION-LIST OVERRIDE OF KEYWORD MATCH
003700*   07/02/97  TGD  ADDED HEALTH-METRICS LOOKUP, -1 SENTINEL
003800*   02/02/98  TGD  ADDED VULNERABLE-SOFTWARE NORMALIZE/DEDUP VIA
003900*                  CALL TO CVESWNRM, REQ #3361
004000*   11/03/99  JS   Y2K AUDIT #4471 - NO 2-DIGIT YEAR FIELDS READ
004100*                  OR WRITTEN BY THIS STEP, NO CHANGE REQUIRED
004200*   04/17/01  AK   WIDENED SUMMARY-TEXT TO X(2000), SEE CVEWKREC
004300*   09/08/03  MM   TRAILER-RECORD BALANCING ADDED PER REQ #5528
004400*   02/14/05  MM   EMPTY KEYWORD LIST NOW CORRECTLY REJECTS EVERY
004500*                  RECORD INSTEAD OF PASSING THEM ALL - REQ #6102
004550*   08/22/06  MM   KEYWORD "CONTAINS" TEST WAS TALLYING AGAINST THE
004560*                  FULL X(50) KEYWORD SLOT INCLUDING TRAILING PAD,
004570*                  SO IT NEVER MATCHED - NOW TALLIES AGAINST THE
004580*                  TRIMMED KEYWORD LENGTH. REQ #6318
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS NUMERIC-CLASS IS "0" THRU "9"
005400     UPSI-0 IS RERUN-SWITCH.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT CVEIN
006200     ASSIGN TO UT-S-CVEIN
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS IFCODE.
006500
006600     SELECT EXCLLIST
006700     ASSIGN TO UT-S-EXCLLST
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS EFCODE.
007000
007100     SELECT HLTHLIST
007200     ASSIGN TO UT-S-HLTHLST
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS HFCODE.
007500
007600     SELECT KEYLIST
007700     ASSIGN TO UT-S-KEYLIST
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS KFCODE.
008000
008100     SELECT CVEWORK
008200     ASSIGN TO UT-S-CVEWORK
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS OFCODE.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  SYSOUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 130 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS SYSOUT-REC.
009400 01  SYSOUT-REC  PIC X(130).
009500
009600****** THIS FILE CARRIES ONE FLATTENED CVE ENTRY PER RECORD,
009700****** ALREADY FILTERED TO ONLY THOSE CARRYING A CVSS v2 BLOCK
009800****** BY THE FRONT-END FLATTENER.
009900 FD  CVEIN
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 7272 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS CVE-INPUT-REC.
010500 01  CVE-INPUT-REC PIC X(7272).
010600
010700****** EXCLUSIONS.TXT - FIRST ";" COLUMN IS THE CVE-ID TO REJECT
010800 FD  EXCLLIST
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 80 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS EXCL-INPUT-REC.
011400 01  EXCL-INPUT-REC PIC X(80).
011500
011600****** METRICS.CSV - HEADER LINE THEN CVE-ID;RANKING PAIRS
011700 FD  HLTHLIST
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 40 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS HLTH-INPUT-REC.
012300 01  HLTH-INPUT-REC PIC X(40).
012400
012500****** RECONSTRUCTED CONTROL-CARD FILE - ONE UPPERCASED KEYWORD
012600****** PER LINE, SUPPLIED BY THE SECURITY TEAM EACH RUN
012700 FD  KEYLIST
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 50 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS KEY-INPUT-REC.
013300 01  KEY-INPUT-REC PIC X(50).
013400
013500****** THIS FILE IS WRITTEN FOR ALL CVE RECORDS THAT PASS
013600****** THE PROGRAM'S EDIT ROUTINES - FEEDS CVECAT AND CVERPT
013700****** THE TRAILER RECORD CARRIES THE COUNT OF RECORDS WRITTEN
013800 FD  CVEWORK
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 7272 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS CVE-WORK-REC.
014400 COPY CVEWKREC.
014500
014600 WORKING-STORAGE SECTION.
014700
014800 01  FILE-STATUS-CODES.
014900     05  IFCODE                  PIC X(2).
015000         88 CODE-READ     VALUE SPACES.
015100         88 NO-MORE-DATA  VALUE "10".
015200     05  EFCODE                  PIC X(2).
015300         88 NO-MORE-EXCL  VALUE "10".
015400     05  HFCODE                  PIC X(2).
015500         88 NO-MORE-HLTH  VALUE "10".
015600     05  KFCODE                  PIC X(2).
015700         88 NO-MORE-KEYS  VALUE "10".
015800     05  OFCODE                  PIC X(2).
015900         88 CODE-WRITE    VALUE SPACES.
016000
016100 01  WS-CVE-INPUT-REC.
016200     05  WSI-RECORD-TYPE         PIC X(01).
016300     05  WSI-CVE-ID              PIC X(20).
016400     05  WSI-SUMMARY-TEXT        PIC X(2000).
016500     05  WSI-BASE-SCORE          PIC S9(2)V9(4).
016600     05  WSI-ACCESS-VECTOR       PIC X(20).
016700     05  WSI-ACCESS-COMPLEXITY   PIC X(20).
016800     05  WSI-AUTHENTICATION      PIC X(20).
016900     05  WSI-CONFID-IMPACT       PIC X(20).
017000     05  WSI-INTEGRITY-IMPACT    PIC X(20).
017100     05  WSI-AVAILABIL-IMPACT    PIC X(20).
017200     05  WSI-SEVERITY            PIC X(10).
017300     05  WSI-EXPLOITABILITY-SC   PIC S9(2)V9(4).
017400     05  WSI-IMPACT-SCORE        PIC S9(2)V9(4).
017500     05  WSI-OBTAIN-ALL-PRIV     PIC 9(01).
017600     05  WSI-OBTAIN-USER-PRIV    PIC 9(01).
017700     05  WSI-OBTAIN-OTHER-PRIV   PIC 9(01).
017800     05  WSI-USER-INTERACT-REQD  PIC 9(01).
017900     05  WSI-CWE-CATEGORY        PIC X(20).
018000     05  WSI-RANKING-FOR-HEALTH  PIC S9(01).
018100     05  WSI-SOFTWARE-COUNT      PIC 9(02) COMP.
018200     05  WSI-SOFTWARE-TABLE OCCURS 50 TIMES
018300                             INDEXED BY WSI-SW-IDX.
018400         10  WSI-SOFTWARE-ENTRY  PIC X(100).
018500     05  FILLER                  PIC X(073).
018600 01  WS-CVE-INPUT-NUMERIC REDEFINES WS-CVE-INPUT-REC.
018700     05  FILLER                  PIC X(21).
018800     05  FILLER                  PIC X(2000).
018900     05  WSI-BASE-SCORE-X        PIC X(06).
019000     05  FILLER                  PIC X(7245).
019100
019200 01  WS-KEYWORD-TABLE.
019300     05  WS-KEYWORD-ENTRY OCCURS 200 TIMES INDEXED BY WS-KEY-IDX.
019400         10  WS-KEYWORD-TEXT     PIC X(50).
019450         10  WS-KEYWORD-LEN      PIC 9(02) COMP.
019500 77  WS-KEYWORD-ROW-CT           PIC 9(04) COMP VALUE ZERO.
019600
019700 01  WS-EXCLUSION-TABLE.
019800     05  WS-EXCL-ENTRY OCCURS 5000 TIMES INDEXED BY WS-EXCL-IDX.
019900         10  WS-EXCL-CVE-ID      PIC X(20).
020000 77  WS-EXCL-ROW-CT              PIC 9(05) COMP VALUE ZERO.
020100
020200 01  WS-HEALTH-TABLE.
020300     05  WS-HEALTH-ENTRY OCCURS 20000 TIMES INDEXED BY WS-HLTH-IDX.
020400         10  WS-HLTH-CVE-ID      PIC X(20).
020500         10  WS-HLTH-RANKING     PIC 9(01).
020600 77  WS-HEALTH-ROW-CT            PIC 9(05) COMP VALUE ZERO.
020700
020800 01  WS-RAW-LINE-BUF             PIC X(80).
020900 01  WS-RAW-LINE-FIELDS REDEFINES WS-RAW-LINE-BUF.
021000     05  WS-RAW-FIELD-1          PIC X(20).
021100     05  FILLER                  PIC X(01).
021200     05  WS-RAW-FIELD-2          PIC X(59).
021300
021400 01  WS-CURRENT-DATE-FIELDS.
021500     05  WS-CURR-YY              PIC 9(02).
021600     05  WS-CURR-MM              PIC 9(02).
021700     05  WS-CURR-DD              PIC 9(02).
021800
021900 01  WS-SOFTWARE-RAW             PIC X(100).
022000 01  WS-SOFTWARE-RAW-TBL REDEFINES WS-SOFTWARE-RAW.
022100     05  WS-SOFTWARE-RAW-CHAR OCCURS 100 TIMES PIC X(01).
022200 01  WS-SOFTWARE-NORM            PIC X(100).
022300
022400 01  WS-TRAILER-REC.
022500     05  FILLER                  PIC X(1).
022600     05  IN-RECORD-COUNT         PIC 9(9).
022700
022800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
022900     05 RECORDS-WRITTEN          PIC 9(7) COMP.
023000     05 RECORDS-REJECTED         PIC 9(7) COMP.
023100     05 RECORDS-READ             PIC 9(9) COMP.
023200     05 WS-SW-DUP-IDX            PIC 9(02) COMP.
023300     05 WS-SW-COPY-IDX           PIC 9(02) COMP.
023400
023500 01  FLAGS-AND-SWITCHES.
023600     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
023700         88 NO-MORE-DATA VALUE "N".
023800     05 ERROR-FOUND-SW           PIC X(01) VALUE "Y".
023900         88 RECORD-ERROR-FOUND VALUE "Y".
024000         88 VALID-RECORD  VALUE "N".
024100     05 KEYWORD-FOUND-SW         PIC X(01) VALUE "N".
024200         88 KEYWORD-MATCHED VALUE "Y".
024300     05 EXCLUDED-SW              PIC X(01) VALUE "N".
024400         88 CVE-IS-EXCLUDED VALUE "Y".
024500     05 DUPLICATE-SW             PIC X(01) VALUE "N".
024600         88 SOFTWARE-IS-DUP VALUE "Y".
024700
024800 01  MISC-WS-FLDS.
024900     05 WS-MATCH-TALLY           PIC 9(04) COMP.
025000
025100 COPY CVEABND.
025200
025300 PROCEDURE DIVISION.
025400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025500     PERFORM 100-MAINLINE THRU 100-EXIT
025600             UNTIL NO-MORE-DATA.
025700     PERFORM 999-CLEANUP THRU 999-EXIT.
025800     MOVE +0 TO RETURN-CODE.
025900     GOBACK.
026000
026100 000-HOUSEKEEPING.
026200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026300     DISPLAY "******** BEGIN JOB CVEEDIT ********".
026400     ACCEPT  WS-CURR-YY FROM DATE.
026500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
026600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
026700
026800     PERFORM 050-LOAD-KEYWORD-TABLE THRU 050-EXIT
026900         VARYING WS-KEY-IDX FROM 1 BY 1
027000         UNTIL NO-MORE-KEYS.
027100     PERFORM 060-LOAD-EXCLUSION-TABLE THRU 060-EXIT
027200         VARYING WS-EXCL-IDX FROM 1 BY 1
027300         UNTIL NO-MORE-EXCL.
027400     PERFORM 070-LOAD-HEALTH-TABLE THRU 070-EXIT
027500         VARYING WS-HLTH-IDX FROM 1 BY 1
027600         UNTIL NO-MORE-HLTH.
027700
027800     PERFORM 900-READ-CVEIN THRU 900-EXIT.
027900     IF NO-MORE-DATA
028000         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
028100         GO TO 1000-ABEND-RTN.
028200 000-EXIT.
028300     EXIT.
028400
028500 050-LOAD-KEYWORD-TABLE.
028600     MOVE "050-LOAD-KEYWORD-TABLE" TO PARA-NAME.
028700     READ KEYLIST INTO WS-KEYWORD-TEXT(WS-KEY-IDX)
028800         AT END
028900         MOVE "10" TO KFCODE
029000         GO TO 050-EXIT
029100     END-READ.
029150     PERFORM 055-COMPUTE-KEYWORD-LEN THRU 055-EXIT.
029200     ADD 1 TO WS-KEYWORD-ROW-CT.
029300 050-EXIT.
029400     EXIT.
029410
029420 055-COMPUTE-KEYWORD-LEN.
029430******** TRAILING-SPACE TRIM SO THE "CONTAINS" TEST BELOW           082206MM
029440******** MATCHES ONLY THE KEYWORD ITSELF, NOT ITS PAD OUT TO THE    082206MM
029450******** FULL X(50) SLOT - SEE CHANGE LOG, REQ #6318                082206MM
029460     MOVE 50 TO WS-KEYWORD-LEN(WS-KEY-IDX).
029470     PERFORM 056-BACK-UP-ONE-COLUMN THRU 056-EXIT
029480         UNTIL WS-KEYWORD-LEN(WS-KEY-IDX) = 1
029490            OR WS-KEYWORD-TEXT(WS-KEY-IDX)
029500                (WS-KEYWORD-LEN(WS-KEY-IDX):1) NOT = SPACE.
029510 055-EXIT.
029520     EXIT.
029530
029540 056-BACK-UP-ONE-COLUMN.
029550     SUBTRACT 1 FROM WS-KEYWORD-LEN(WS-KEY-IDX).
029560 056-EXIT.
029570     EXIT.
029580
029600 060-LOAD-EXCLUSION-TABLE.
029700     MOVE "060-LOAD-EXCLUSION-TABLE" TO PARA-NAME.
029800     READ EXCLLIST INTO WS-RAW-LINE-BUF
029900         AT END
030000         MOVE "10" TO EFCODE
030100         GO TO 060-EXIT
030200     END-READ.
030300     MOVE WS-RAW-FIELD-1 TO WS-EXCL-CVE-ID(WS-EXCL-IDX).
030400     ADD 1 TO WS-EXCL-ROW-CT.
030500 060-EXIT.
030600     EXIT.
030700
030800 070-LOAD-HEALTH-TABLE.
030900     MOVE "070-LOAD-HEALTH-TABLE" TO PARA-NAME.
031000******** FIRST LINE IS A HEADER - SKIP IT, DON'T COUNT IT     070297TGD
031100     IF WS-HLTH-IDX = 1
031200        READ HLTHLIST
031300            AT END
031400            MOVE "10" TO HFCODE
031500            GO TO 070-EXIT
031600        END-READ.
031700
031800     READ HLTHLIST INTO WS-RAW-LINE-BUF
031900         AT END
032000         MOVE "10" TO HFCODE
032100         GO TO 070-EXIT
032200     END-READ.
032300     MOVE WS-RAW-FIELD-1 TO WS-HLTH-CVE-ID(WS-HLTH-IDX).
032400     MOVE WS-RAW-FIELD-2(1:1) TO WS-HLTH-RANKING(WS-HLTH-IDX).
032500     ADD 1 TO WS-HEALTH-ROW-CT.
032600 070-EXIT.
032700     EXIT.
032800
032900 100-MAINLINE.
033000     MOVE "100-MAINLINE" TO PARA-NAME.
033100     PERFORM 300-CVSS-GATE-EDIT THRU 300-EXIT.
033200
033300     IF VALID-RECORD
033400        PERFORM 500-ACCEPT-OR-REJECT THRU 500-EXIT.
033500
033600     IF RECORD-ERROR-FOUND
033700        ADD +1 TO RECORDS-REJECTED
033800     ELSE
033900        ADD +1 TO RECORDS-WRITTEN
034000        PERFORM 700-WRITE-CVEWORK THRU 700-EXIT.
034100
034200     PERFORM 900-READ-CVEIN THRU 900-EXIT.
034300 100-EXIT.
034400     EXIT.
034500
034600 300-CVSS-GATE-EDIT.
034700******** RECORDS WITH NO CVSS v2 BLOCK NEVER REACH HERE -   010997JS
034800******** FLATTENER DROPS THEM; GUARD AGAINST BLANK SCORE    010997JS
034900******** ANYWAY IN CASE THAT CONTRACT EVER SLIPS               010997JS
035000     MOVE "N" TO ERROR-FOUND-SW.
035100     MOVE "300-CVSS-GATE-EDIT" TO PARA-NAME.
035200     IF WSI-BASE-SCORE-X IN WS-CVE-INPUT-NUMERIC = SPACES
035300        MOVE "Y" TO ERROR-FOUND-SW
035400        GO TO 300-EXIT.
035500 300-EXIT.
035600     EXIT.
035700
035800 500-ACCEPT-OR-REJECT.
035900     MOVE "500-ACCEPT-OR-REJECT" TO PARA-NAME.
036000     PERFORM 350-KEYWORD-FILTER THRU 350-EXIT.
036100     PERFORM 400-EXCLUSION-FILTER THRU 400-EXIT.
036200
036300     IF NOT KEYWORD-MATCHED OR CVE-IS-EXCLUDED
036400        MOVE "Y" TO ERROR-FOUND-SW
036500        GO TO 500-EXIT.
036600
036700     PERFORM 450-HEALTH-RANKING-LOOKUP THRU 450-EXIT.
036800     PERFORM 480-EXTRACT-SOFTWARE-LIST THRU 480-EXIT.
036900 500-EXIT.
037000     EXIT.
037100
037200 350-KEYWORD-FILTER.
037300     MOVE "350-KEYWORD-FILTER" TO PARA-NAME.
037400     MOVE "N" TO KEYWORD-FOUND-SW.
037500     IF WS-KEYWORD-ROW-CT = ZERO
037600        GO TO 350-EXIT.
037700
037800     SET WS-KEY-IDX TO 1.
037900     PERFORM 360-CHECK-ONE-KEYWORD THRU 360-EXIT
038000         VARYING WS-KEY-IDX FROM 1 BY 1
038100         UNTIL WS-KEY-IDX > WS-KEYWORD-ROW-CT
038200            OR KEYWORD-MATCHED.
038300 350-EXIT.
038400     EXIT.
038500
038600 360-CHECK-ONE-KEYWORD.
038700******** "CONTAINS" TEST VIA TALLYING FOR ALL <SUBSTR> -    010997JS
038800******** SUMMARY IS ALREADY UPPERCASED BY FLATTENER, AND    010997JS
038900******** KEYLIST ENTRIES ARRIVE PRE-UPPERCASED TOO             010997JS
038950******** REF-MOD TO THE TRIMMED LENGTH - DO NOT TALLY AGAINST    082206MM
038960******** THE FULL X(50) SLOT, SEE CHANGE LOG REQ #6318           082206MM
039000     MOVE ZERO TO WS-MATCH-TALLY.
039100     IF WS-KEYWORD-TEXT(WS-KEY-IDX) NOT = SPACES
039200        INSPECT WSI-SUMMARY-TEXT TALLYING WS-MATCH-TALLY
039300            FOR ALL WS-KEYWORD-TEXT(WS-KEY-IDX)
039350                (1:WS-KEYWORD-LEN(WS-KEY-IDX))
039400        IF WS-MATCH-TALLY > 0
039500           MOVE "Y" TO KEYWORD-FOUND-SW.
039600 360-EXIT.
039700     EXIT.
039800
039900 400-EXCLUSION-FILTER.
040000     MOVE "400-EXCLUSION-FILTER" TO PARA-NAME.
040100     MOVE "N" TO EXCLUDED-SW.
040200     IF WS-EXCL-ROW-CT = ZERO
040300        GO TO 400-EXIT.
040400
040500     SET WS-EXCL-IDX TO 1.
040600     SEARCH WS-EXCL-ENTRY
040700         VARYING WS-EXCL-IDX
040800         AT END
040900            CONTINUE
041000         WHEN WS-EXCL-CVE-ID(WS-EXCL-IDX) = WSI-CVE-ID
041100            MOVE "Y" TO EXCLUDED-SW
041200     END-SEARCH.
041300 400-EXIT.
041400     EXIT.
041500
041600 450-HEALTH-RANKING-LOOKUP.
041700     MOVE "450-HEALTH-RANKING-LOOKUP" TO PARA-NAME.
041800     MOVE -1 TO WSI-RANKING-FOR-HEALTH.
041900     IF WS-HEALTH-ROW-CT = ZERO
042000        GO TO 450-EXIT.
042100
042200     SET WS-HLTH-IDX TO 1.
042300     SEARCH WS-HEALTH-ENTRY
042400         VARYING WS-HLTH-IDX
042500         AT END
042600            CONTINUE
042700         WHEN WS-HLTH-CVE-ID(WS-HLTH-IDX) = WSI-CVE-ID
042800            MOVE WS-HLTH-RANKING(WS-HLTH-IDX) TO WSI-RANKING-FOR-HEALTH
042900     END-SEARCH.
043000 450-EXIT.
043100     EXIT.
043200
043300 480-EXTRACT-SOFTWARE-LIST.
043400     MOVE "480-EXTRACT-SOFTWARE-LIST" TO PARA-NAME.
043500******** WSI-SOFTWARE-TABLE HOLDS RAW CPE 2.3 URI STRINGS - 020298TGD
043600******** NORMALIZE/DEDUP THEM INTO CVEW-SOFTWARE-TABLE,      020298TGD
043700******** ONE ENTRY AT A TIME                                   020298TGD
043800     SET WSI-SW-IDX TO 1.
043900     MOVE ZERO TO CVEW-SOFTWARE-COUNT.
044000     IF WSI-SOFTWARE-COUNT = ZERO
044100        GO TO 480-EXIT.
044200
044300     PERFORM 485-NORMALIZE-ONE-SOFTWARE THRU 485-EXIT
044400         VARYING WSI-SW-IDX FROM 1 BY 1
044500         UNTIL WSI-SW-IDX > WSI-SOFTWARE-COUNT.
044600 480-EXIT.
044700     EXIT.
044800
044900 485-NORMALIZE-ONE-SOFTWARE.
045000     IF WSI-SOFTWARE-ENTRY(WSI-SW-IDX) = SPACES
045100        GO TO 485-EXIT.
045200
045300     MOVE WSI-SOFTWARE-ENTRY(WSI-SW-IDX) TO WS-SOFTWARE-RAW.
045400     CALL "CVESWNRM" USING WS-SOFTWARE-RAW, WS-SOFTWARE-NORM.
045500
045600     MOVE "N" TO DUPLICATE-SW.
045700     IF CVEW-SOFTWARE-COUNT > ZERO
045800        PERFORM 487-CHECK-SOFTWARE-DUP THRU 487-EXIT
045900            VARYING WS-SW-DUP-IDX FROM 1 BY 1
046000            UNTIL WS-SW-DUP-IDX > CVEW-SOFTWARE-COUNT
046100               OR SOFTWARE-IS-DUP.
046200
046300     IF NOT SOFTWARE-IS-DUP
046400      AND CVEW-SOFTWARE-COUNT < 50
046500        ADD 1 TO CVEW-SOFTWARE-COUNT
046600        MOVE WS-SOFTWARE-NORM TO
046700             CVEW-SOFTWARE-ENTRY(CVEW-SOFTWARE-COUNT).
046800 485-EXIT.
046900     EXIT.
047000
047100 487-CHECK-SOFTWARE-DUP.
047200     IF CVEW-SOFTWARE-ENTRY(WS-SW-DUP-IDX) = WS-SOFTWARE-NORM
047300        MOVE "Y" TO DUPLICATE-SW.
047400 487-EXIT.
047500     EXIT.
047600
047700 700-WRITE-CVEWORK.
047800     MOVE "700-WRITE-CVEWORK" TO PARA-NAME.
047900     MOVE "D"                  TO CVEW-RECORD-TYPE.
048000     MOVE WSI-CVE-ID            TO CVEW-CVE-ID.
048100     MOVE WSI-SUMMARY-TEXT      TO CVEW-SUMMARY-TEXT.
048200     MOVE WSI-BASE-SCORE        TO CVEW-BASE-SCORE.
048300     MOVE WSI-ACCESS-VECTOR     TO CVEW-ACCESS-VECTOR.
048400     MOVE WSI-ACCESS-COMPLEXITY TO CVEW-ACCESS-COMPLEXITY.
048500     MOVE WSI-AUTHENTICATION    TO CVEW-AUTHENTICATION.
048600     MOVE WSI-CONFID-IMPACT     TO CVEW-CONFID-IMPACT.
048700     MOVE WSI-INTEGRITY-IMPACT  TO CVEW-INTEGRITY-IMPACT.
048800     MOVE WSI-AVAILABIL-IMPACT  TO CVEW-AVAILABIL-IMPACT.
048900     MOVE WSI-SEVERITY          TO CVEW-SEVERITY.
049000     MOVE WSI-EXPLOITABILITY-SC TO CVEW-EXPLOITABILITY-SCORE.
049100     MOVE WSI-IMPACT-SCORE      TO CVEW-IMPACT-SCORE.
049200     MOVE WSI-OBTAIN-ALL-PRIV   TO CVEW-OBTAIN-ALL-PRIV.
049300     MOVE WSI-OBTAIN-USER-PRIV  TO CVEW-OBTAIN-USER-PRIV.
049400     MOVE WSI-OBTAIN-OTHER-PRIV TO CVEW-OBTAIN-OTHER-PRIV.
049500     MOVE WSI-USER-INTERACT-REQD TO CVEW-USER-INTERACT-REQD.
049600     MOVE WSI-CWE-CATEGORY      TO CVEW-CWE-CATEGORY.
049700     MOVE WSI-RANKING-FOR-HEALTH TO CVEW-RANKING-FOR-HEALTH.
049800     WRITE CVE-WORK-REC.
049900 700-EXIT.
050000     EXIT.
050100
050200 800-OPEN-FILES.
050300     MOVE "800-OPEN-FILES" TO PARA-NAME.
050400     OPEN INPUT CVEIN, EXCLLIST, HLTHLIST, KEYLIST.
050500     OPEN OUTPUT CVEWORK, SYSOUT.
050600 800-EXIT.
050700     EXIT.
050800
050900 850-CLOSE-FILES.
051000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
051100     CLOSE CVEIN, EXCLLIST, HLTHLIST, KEYLIST, CVEWORK, SYSOUT.
051200 850-EXIT.
051300     EXIT.
051400
051500 900-READ-CVEIN.
051600     READ CVEIN INTO WS-CVE-INPUT-REC
051700         AT END MOVE "N" TO MORE-DATA-SW
051800         GO TO 900-EXIT
051900     END-READ.
052000     MOVE "N" TO ERROR-FOUND-SW.
052100     ADD +1 TO RECORDS-READ.
052200 900-EXIT.
052300     EXIT.
052400
052500 999-CLEANUP.
052600     MOVE "999-CLEANUP" TO PARA-NAME.
052700     MOVE "T" TO CVEWT-RECORD-TYPE.
052800     MOVE RECORDS-WRITTEN TO CVEWT-RECORDS-WRITTEN.
052900     WRITE CVE-WORK-TRAILER-REC.
053000
053100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
053200
053300     DISPLAY "** RECORDS READ **".
053400     DISPLAY RECORDS-READ.
053500     DISPLAY "** RECORDS WRITTEN **".
053600     DISPLAY RECORDS-WRITTEN.
053700     DISPLAY "** RECORDS REJECTED **".
053800     DISPLAY RECORDS-REJECTED.
053900     DISPLAY "******** NORMAL END OF JOB CVEEDIT ********".
054000 999-EXIT.
054100     EXIT.
054200
054300 1000-ABEND-RTN.
054400     WRITE SYSOUT-REC FROM ABEND-REC.
054500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
054600     DISPLAY "*** ABNORMAL END OF JOB - CVEEDIT ***" UPON CONSOLE.
054700     DIVIDE ZERO-VAL INTO ONE-VAL.
