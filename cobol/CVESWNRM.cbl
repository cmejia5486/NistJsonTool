000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CVESWNRM.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/09/97.
000700 DATE-COMPILED. 01/09/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM COLLAPSES A CPE 2.3 URI STRING DOWN TO
001400*          ITS VENDOR:PRODUCT FORM FOR THE NVD EXTRACT (CVEEDIT
001500*          CALLS THIS ONCE PER CPE ENTRY ATTACHED TO A CVE).
001600*
001700*          DO NOT "FIX" THE PREFIX-STRIP LENGTH BELOW - IT HAS TO
001800*          STAY AT 10 CHARACTERS TO MATCH WHAT THE ORIGINAL REPORT
001900*          DECK PRODUCED.  CHANGING IT RESHUFFLES EVERY PRODUCT
002000*          NAME DOWNSTREAM.  SEE TICKET NVD-114.
002100******************************************************************
002200* CHANGE LOG
002300*   01/09/97  JS   ORIGINAL PROGRAM - NVD EXTRACT PROJECT
002400*   07/14/97  JS   ADDED WILDCARD MARKER STRIP (:* AND :-)
002500*   02/02/98  TGD  UNDERSCORE-SUFFIX TRUNCATION FOR MULTI-WORD
002600*                  PRODUCT NAMES PER REQ #3361
002700*   11/03/99  JS   Y2K AUDIT #4471 - NO DATE FIELDS, NO CHANGE
002800*   06/19/00  AK   CONFIRMED 10-CHAR PREFIX STRIP IS INTENTIONAL
002900*                  PER TICKET NVD-114 - DO NOT "CORRECT" TO 8
003000*   03/30/02  MM   MINOR CLEANUP OF 250-TRUNCATE PARAGRAPH
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     CLASS UNDERSCORE-CLASS IS "_".
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  WS-WORK-TEXT                   PIC X(100).
004500 01  WS-WORK-TEXT-TBL REDEFINES WS-WORK-TEXT.
004600     05  WS-WORK-CHAR OCCURS 100 TIMES PIC X(01).
004700
004800 01  WS-TEMP-A                      PIC X(100).
004900 01  WS-TEMP-A-TBL REDEFINES WS-TEMP-A.
005000     05  WS-TEMP-A-CHAR OCCURS 100 TIMES PIC X(01).
005100
005200 01  WS-TEMP-B                      PIC X(100).
005300 01  WS-TEMP-B-TBL REDEFINES WS-TEMP-B.
005400     05  WS-TEMP-B-CHAR OCCURS 100 TIMES PIC X(01).
005500
005600 01  WS-PART-1                      PIC X(100).
005700 01  WS-PART-2                      PIC X(100).
005800 01  WS-PART-3                      PIC X(100).
005900
006000 01  MISC-COUNTERS.
006100     05  WS-MARKER-TALLY            PIC 9(03) COMP.
006200     05  WS-COLON-TALLY             PIC 9(03) COMP.
006300     05  WS-UNDERSCORE-TALLY        PIC 9(03) COMP.
006400     05  WS-UNDERSCORE-POS          PIC 9(03) COMP.
006500     05  WS-UNSTR-PTR               PIC 9(03) COMP.
006550     05  FILLER                     PIC X(01).
006600
006700 01  FLAGS-AND-SWITCHES.
006800     05  MORE-MARKERS-SW            PIC X(01) VALUE "Y".
006900         88  NO-MORE-MARKERS        VALUE "N".
007000
007100 LINKAGE SECTION.
007200 01  CPE-URI-TEXT                   PIC X(100).
007300 01  NORMALIZED-PRODUCT             PIC X(100).
007400
007500 PROCEDURE DIVISION USING CPE-URI-TEXT, NORMALIZED-PRODUCT.
007600     MOVE SPACES TO NORMALIZED-PRODUCT.
007700     MOVE CPE-URI-TEXT TO WS-WORK-TEXT.
007800     PERFORM 100-STRIP-CPE-PREFIX THRU 100-EXIT.
007900     PERFORM 150-REMOVE-WILDCARD-MARKERS THRU 150-EXIT.
008000     PERFORM 200-SPLIT-VENDOR-PRODUCT THRU 200-EXIT.
008100     GOBACK.
008200
008300 100-STRIP-CPE-PREFIX.
008400******** 8-BYTE LITERAL "cpe:2.3:" BUT WE DROP 10 BYTES - SEE
008500******** THE REMARKS BANNER ABOVE, THIS IS NOT A TYPO
008600     IF WS-WORK-TEXT(1:8) = "cpe:2.3:"
008700        MOVE WS-WORK-TEXT(11:90) TO WS-TEMP-A
008800        MOVE WS-TEMP-A TO WS-WORK-TEXT.
008900 100-EXIT.
009000     EXIT.
009100
009200 150-REMOVE-WILDCARD-MARKERS.
009300     MOVE "Y" TO MORE-MARKERS-SW.
009400     PERFORM 160-STRIP-ONE-MARKER THRU 160-EXIT
009500         UNTIL NO-MORE-MARKERS.
009600 150-EXIT.
009700     EXIT.
009800
009900 160-STRIP-ONE-MARKER.
010000     MOVE ZERO TO WS-MARKER-TALLY.
010100     INSPECT WS-WORK-TEXT TALLYING WS-MARKER-TALLY FOR ALL ":*".
010200     IF WS-MARKER-TALLY > 0
010300        MOVE 1 TO WS-UNSTR-PTR
010400        UNSTRING WS-WORK-TEXT DELIMITED BY ":*"
010500            INTO WS-TEMP-A
010600            WITH POINTER WS-UNSTR-PTR
010700        MOVE SPACES TO WS-TEMP-B
010800        MOVE WS-WORK-TEXT(WS-UNSTR-PTR:) TO WS-TEMP-B
010900        STRING WS-TEMP-A DELIMITED BY SPACE
011000               WS-TEMP-B DELIMITED BY SIZE
011100          INTO WS-WORK-TEXT
011200        GO TO 160-EXIT.
011300
011400     MOVE ZERO TO WS-MARKER-TALLY.
011500     INSPECT WS-WORK-TEXT TALLYING WS-MARKER-TALLY FOR ALL ":-".
011600     IF WS-MARKER-TALLY > 0
011700        MOVE 1 TO WS-UNSTR-PTR
011800        UNSTRING WS-WORK-TEXT DELIMITED BY ":-"
011900            INTO WS-TEMP-A
012000            WITH POINTER WS-UNSTR-PTR
012100        MOVE SPACES TO WS-TEMP-B
012200        MOVE WS-WORK-TEXT(WS-UNSTR-PTR:) TO WS-TEMP-B
012300        STRING WS-TEMP-A DELIMITED BY SPACE
012400               WS-TEMP-B DELIMITED BY SIZE
012500          INTO WS-WORK-TEXT
012600        GO TO 160-EXIT.
012700
012800     MOVE "N" TO MORE-MARKERS-SW.
012900 160-EXIT.
013000     EXIT.
013100
013200 200-SPLIT-VENDOR-PRODUCT.
013300     MOVE ZERO TO WS-COLON-TALLY.
013400     INSPECT WS-WORK-TEXT TALLYING WS-COLON-TALLY FOR ALL ":".
013500     IF WS-COLON-TALLY = 0
013600        MOVE WS-WORK-TEXT TO NORMALIZED-PRODUCT
013700        GO TO 200-EXIT.
013800
013900     MOVE SPACES TO WS-PART-1.
014000     MOVE SPACES TO WS-PART-2.
014100     MOVE SPACES TO WS-PART-3.
014200     UNSTRING WS-WORK-TEXT DELIMITED BY ":"
014300         INTO WS-PART-1, WS-PART-2, WS-PART-3.
014400
014500     PERFORM 250-TRUNCATE-PRODUCT-SUFFIX THRU 250-EXIT.
014600
014700     STRING WS-PART-1 DELIMITED BY SPACE
014800            ":"       DELIMITED BY SIZE
014900            WS-PART-2 DELIMITED BY SPACE
015000       INTO NORMALIZED-PRODUCT.
015100 200-EXIT.
015200     EXIT.
015300
015400 250-TRUNCATE-PRODUCT-SUFFIX.
015500******** A PRODUCT SEGMENT WITH EXACTLY ONE UNDERSCORE IS LEFT    020298TGD
015600******** ALONE - ONLY 2-OR-MORE GETS COLLAPSED AT THE FIRST ONE   020298TGD
015700     MOVE ZERO TO WS-UNDERSCORE-TALLY.
015800     INSPECT WS-PART-2 TALLYING WS-UNDERSCORE-TALLY FOR ALL "_".
015900     IF WS-UNDERSCORE-TALLY > 1
016000        MOVE ZERO TO WS-UNDERSCORE-POS
016100        INSPECT WS-PART-2 TALLYING WS-UNDERSCORE-POS
016200            FOR CHARACTERS BEFORE INITIAL "_"
016300        MOVE WS-PART-2(1:WS-UNDERSCORE-POS) TO WS-TEMP-A
016400        MOVE SPACES TO WS-PART-2
016500        MOVE WS-TEMP-A TO WS-PART-2.
016600 250-EXIT.
016700     EXIT.
