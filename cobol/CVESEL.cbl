000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CVESEL.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/97.
000700 DATE-COMPILED. 03/11/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM DECIDES WHETHER ONE CANDIDATE NVD
001400*          YEARLY FEED FILE NAME SHOULD BE FED INTO THE EXTRACT
001500*          STEPS (CVEEDIT/CVECAT/CVERPT) FOR THE CURRENT RUN.
001600*
001700*          CALLED ONCE PER CANDIDATE FILE NAME BY THE UPLOAD/
001800*          SCHEDULING FRONT END (OUTSIDE THIS SHOP'S JOB STREAM -
001900*          NOT OUR CONCERN HERE).  WE JUST RETURN Y OR N.
002000******************************************************************
002100* CHANGE LOG
002200*   03/11/97  JS   ORIGINAL PROGRAM - NVD EXTRACT PROJECT
002300*   08/02/97  JS   ADDED TOTAL.JSON ALWAYS-INCLUDE OVERRIDE
002400*   01/19/98  TGD  2002/2001 SPECIAL CASE PER REQ #3210 - DO NOT
002500*                  GENERALIZE THIS, IT IS INTENTIONAL AS WRITTEN
002600*   11/03/99  JS   Y2K AUDIT #4471 - YEAR FIELDS ARE 4-DIGIT
002700*                  THROUGHOUT, NO CHANGE REQUIRED
002800*   05/06/01  AK   SKIP FILE NAMES THAT FAIL TO PARSE INSTEAD OF
002900*                  ABENDING THE SCHEDULER, PER REQ #4890
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     CLASS NUMERIC-CLASS IS "0" THRU "9".
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 01  WS-FILENAME-WORK               PIC X(40).
004400 01  WS-FILENAME-NUMERIC REDEFINES WS-FILENAME-WORK.
004500     05  WS-FILENAME-CHAR OCCURS 40 TIMES PIC X(01).
004600
004700 01  WS-SEGMENT-1                   PIC X(40).
004800 01  WS-SEGMENT-2                   PIC X(40).
004900 01  WS-SEGMENT-3                   PIC X(40).
005000 01  WS-SEGMENT-3-NUM REDEFINES WS-SEGMENT-3.
005100     05  WS-YEAR-TOKEN              PIC X(04).
005200     05  FILLER                     PIC X(36).
005300
005400 01  WS-YEAR-TOKEN-EDIT             PIC X(04).
005500 01  WS-YEAR-TOKEN-NUM REDEFINES WS-YEAR-TOKEN-EDIT PIC 9(04).
005600
005700 01  MISC-COUNTERS.
005800     05  WS-SEGMENT-COUNT           PIC 9(02) COMP.
005900     05  WS-DOT-POS                 PIC 9(03) COMP.
006000
006100 01  FLAGS-AND-SWITCHES.
006200     05  FILENAME-VALID-SW          PIC X(01) VALUE "Y".
006300         88  FILENAME-IS-VALID      VALUE "Y".
006400         88  FILENAME-IS-INVALID    VALUE "N".
006500     05  YEAR-IS-NUMERIC-SW         PIC X(01) VALUE "Y".
006600         88  YEAR-IS-NUMERIC        VALUE "Y".
006700
006800 LINKAGE SECTION.
006900 01  CVE-FILE-SELECT-REC.
007000     05  SEL-FILENAME               PIC X(40).
007100     05  SEL-START-YEAR             PIC 9(04).
007200     05  SEL-START-YEAR-SW          PIC X(01).
007300         88  SEL-START-YEAR-SET     VALUE "Y".
007400     05  SEL-END-YEAR                PIC 9(04).
007500     05  SEL-END-YEAR-SW            PIC X(01).
007600         88  SEL-END-YEAR-SET       VALUE "Y".
007700     05  SEL-YEAR-PARSED            PIC 9(04).
007800     05  SEL-INCLUDE-SW             PIC X(01).
007900         88  SEL-INCLUDE-FILE       VALUE "Y".
008000         88  SEL-EXCLUDE-FILE       VALUE "N".
008100
008200 01  RETURN-CD                      PIC S9(04) COMP.
008300
008400 PROCEDURE DIVISION USING CVE-FILE-SELECT-REC, RETURN-CD.
008500     MOVE ZERO TO RETURN-CD.
008600     MOVE "N" TO SEL-INCLUDE-SW.
008700     MOVE ZERO TO SEL-YEAR-PARSED.
008800
008900     PERFORM 050-CHECK-TOTAL-OVERRIDE THRU 050-EXIT.
009000     IF SEL-INCLUDE-FILE
009100        GOBACK.
009200
009300     PERFORM 100-PARSE-FILENAME THRU 100-EXIT.
009400     IF FILENAME-IS-INVALID
009500        GOBACK.
009600
009700     PERFORM 200-YEAR-RANGE-TEST THRU 200-EXIT.
009800     GOBACK.
009900
010000 050-CHECK-TOTAL-OVERRIDE.
010100******** "TOTAL.JSON" (ANY CASE) ALWAYS GOES IN, NO YEAR CHECK
010200     MOVE SEL-FILENAME TO WS-FILENAME-WORK.
010300     INSPECT WS-FILENAME-WORK
010400         CONVERTING "abcdefghijklmnopqrstuvwxyz"
010500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010600     IF WS-FILENAME-WORK(1:10) = "TOTAL.JSON"
010700        MOVE "Y" TO SEL-INCLUDE-SW.
010800 050-EXIT.
010900     EXIT.
011000
011100 100-PARSE-FILENAME.
011200     MOVE "Y" TO FILENAME-VALID-SW.
011300     MOVE SPACES TO WS-SEGMENT-1, WS-SEGMENT-2, WS-SEGMENT-3.
011400     MOVE ZERO TO WS-SEGMENT-COUNT.
011500
011600     UNSTRING SEL-FILENAME DELIMITED BY "-"
011700         INTO WS-SEGMENT-1, WS-SEGMENT-2, WS-SEGMENT-3
011800         TALLYING IN WS-SEGMENT-COUNT.
011900
012000     IF WS-SEGMENT-COUNT < 3
012100        MOVE "N" TO FILENAME-VALID-SW
012200        GO TO 100-EXIT.
012300
012400******** LAST SEGMENT CARRIES "<YEAR>.JSON" - PEEL THE SUFFIX     050601AK
012500     MOVE ZERO TO WS-DOT-POS.
012600     INSPECT WS-SEGMENT-3 TALLYING WS-DOT-POS
012700         FOR CHARACTERS BEFORE INITIAL ".".
012800     IF WS-DOT-POS NOT = 4
012900        MOVE "N" TO FILENAME-VALID-SW
013000        GO TO 100-EXIT.
013100
013200     MOVE WS-SEGMENT-3(1:4) TO WS-YEAR-TOKEN-EDIT.
013300     IF WS-YEAR-TOKEN-EDIT IS NOT NUMERIC
013400        MOVE "N" TO FILENAME-VALID-SW
013500        GO TO 100-EXIT.
013600
013700     MOVE WS-YEAR-TOKEN-NUM TO SEL-YEAR-PARSED.
013800 100-EXIT.
013900     EXIT.
014000
014100 200-YEAR-RANGE-TEST.
014200******** THE 2002/2001 CASE IS INTENTIONAL - SEE CHANGE LOG       011998TGD
014300     IF SEL-YEAR-PARSED = 2002
014400        IF SEL-START-YEAR = 2001 OR SEL-START-YEAR = 2002
014500           MOVE "Y" TO SEL-INCLUDE-SW
014600           GO TO 200-EXIT.
014700
014800     IF SEL-START-YEAR-SET AND SEL-END-YEAR-SET
014900        IF SEL-YEAR-PARSED NOT < SEL-START-YEAR
015000           AND SEL-YEAR-PARSED NOT > SEL-END-YEAR
015100              MOVE "Y" TO SEL-INCLUDE-SW
015200              GO TO 200-EXIT.
015300
015400     MOVE "N" TO SEL-INCLUDE-SW.
015500 200-EXIT.
015600     EXIT.
