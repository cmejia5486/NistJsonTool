000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CVERPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/04/97.
000600 DATE-COMPILED. 03/04/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE CVE WORK FILE PRODUCED BY
001300*          CVEEDIT, IN ITS ORIGINAL FEED ORDER, AND WRITES THE
001400*          ONE-ROW-PER-VULNERABILITY CVE CSV EXTRACT.
001500*
001600*          THIS IS NOT A PAGINATED REPORT - THERE ARE NO PAGE
001700*          HEADERS OR PAGE BREAKS, JUST A HEADER LINE, ONE LINE
001800*          PER ENTRY, AND A TRAILING TOTAL LINE.
001900*
002000*          PRESENCE AND IMPACT ON EACH ROW ARE RUNNING VALUES -
002100*          THEY DEPEND ON EVERY ROW WRITTEN SO FAR, NOT JUST THE
002200*          CURRENT ONE.  DO NOT TRY TO RUN THIS STEP OUT OF ORDER
002300*          OR RESTART IT PARTWAY THROUGH.
002400******************************************************************
002500
002600               WORK FILE (INPUT)       -   DDS001.CVEWORK
002700               CVE CSV (OUTPUT)        -   DDS0001.CVECSV
002800               DUMP FILE               -   SYSOUT
002900
003000******************************************************************
003100* CHANGE LOG
003200*   03/04/97  JS   ORIGINAL PROGRAM - NVD EXTRACT PROJECT
003300*   07/02/97  TGD  ADDED RUNNING DISTINCT-PRODUCT DENOMINATOR FOR
003400*                  PRESENCE/IMPACT PER REQ #3100
003500*   11/03/99  JS   Y2K AUDIT #4471 - YEAR COLUMN IS PARSED FROM
003600*                  CVE-ID, NOT A STORED 2-DIGIT FIELD, NO CHANGE
003700*   04/17/01  AK   WIDENED SUMMARY-TEXT TO X(2000) PER CVEWKREC
003800*   09/08/03  MM   TRAILER-RECORD BALANCING ADDED PER REQ #5528
003850*   09/12/06  MM   SCORE/PRESENCE/IMPACT EDIT NOW ZERO-SUPPRESSES
003860*                  THE INTEGER PART (WAS ZERO-FILLED) TO MATCH THE
003870*                  FEED SPEC'S #.00000 FORMAT, PER REQ #6802
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS NUMERIC-CLASS IS "0" THRU "9".
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000     ASSIGN TO UT-S-SYSOUT
005100       ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT CVEWORK
005400     ASSIGN TO UT-S-CVEWORK
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS IFCODE.
005700
005800     SELECT CVECSV
005900     ASSIGN TO UT-S-CVECSV
006000       ORGANIZATION IS SEQUENTIAL.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  SYSOUT
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 130 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS SYSOUT-REC.
007000 01  SYSOUT-REC  PIC X(130).
007100
007200 FD  CVEWORK
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 7272 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS CVE-WORK-REC.
007800 COPY CVEWKREC.
007900
008000 FD  CVECSV
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 2200 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS CVECSV-REC.
008600 01  CVECSV-REC PIC X(2200).
008700
008800 WORKING-STORAGE SECTION.
008900
009000 01  FILE-STATUS-CODES.
009100     05  IFCODE                  PIC X(2).
009200         88 NO-MORE-DATA  VALUE "10".
009300
009400****** RUNNING DISTINCT-PRODUCT TABLE - GROWS AS ROWS ARE EMITTED,
009500****** NEVER SHRINKS, NEVER RESET FOR THE LIFE OF THE RUN
009600 01  WS-RUNNING-PRODUCT-TABLE.
009700     05  WS-RUNPROD-ENTRY OCCURS 10000 TIMES INDEXED BY WS-RUNPROD-IDX.
009800         10  WS-RUNPROD-NAME     PIC X(100).
009810         10  FILLER              PIC X(01).
009900 77  WS-RUNPROD-ROW-CT           PIC 9(05) COMP VALUE ZERO.
010000
010100 01  WS-CSV-DETAIL-LINE          PIC X(2200).
010200 01  WS-CSV-DETAIL-TBL REDEFINES WS-CSV-DETAIL-LINE.
010300     05  WS-CSV-DETAIL-CHAR OCCURS 2200 TIMES PIC X(01).
010400
010500 01  WS-SUMMARY-SANITIZED        PIC X(2000).
010600 01  WS-SUMMARY-LEN              PIC 9(04) COMP.
010700
010800 01  WS-EDIT-WORK                PIC S9(02)V9(4).
010900 01  WS-EDIT-DISPLAY              PIC ZZ.9(4).
011000 01  WS-EDIT-OUT                  PIC X(08).
011100 01  WS-EDIT-OUT-TBL REDEFINES WS-EDIT-OUT.
011200     05  WS-EDIT-OUT-CHAR OCCURS 08 TIMES PIC X(01).
011250 01  WS-EDIT-START-POS            PIC 9(01) COMP.
011300
011400 01  WS-PRESENCE-EDIT-OUT        PIC X(08).
011500 01  WS-IMPACT-EDIT-OUT          PIC X(08).
011600 01  WS-SCORE-EDIT-OUT           PIC X(08).
011700 01  WS-EXPLOIT-EDIT-OUT         PIC X(08).
011800
011900 01  WS-HEALTH-DISPLAY           PIC X(07).
012000
012100 01  WS-YEAR-TOKEN                PIC X(04).
012200 01  WS-CVE-ID-SEGMENT-1          PIC X(20).
012300 01  WS-CVE-ID-SEGMENT-2          PIC X(20).
012400 01  WS-CVE-ID-SEGMENT-3          PIC X(20).
012500
012600 01  WS-ROW-PRESENCE              PIC S9(02)V9(4).
012700 01  WS-ROW-IMPACT                PIC S9(02)V9(4).
012800
012900 01  WS-PRODUCTS-AFFECTED-EDIT    PIC 9(02).
013000 01  WS-RUNPROD-TOTAL-EDIT        PIC 9(05).
013100 01  WS-RUNPROD-TOTAL-TBL REDEFINES WS-RUNPROD-TOTAL-EDIT.
013200     05  WS-RUNPROD-TOTAL-CHAR OCCURS 05 TIMES PIC X(01).
013300
013400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013500     05 TOTAL-ENTRIES-READ       PIC 9(07) COMP.
013600     05 WS-SW-IDX-3              PIC 9(02) COMP.
013700     05 WS-ROW-PRODUCT-COUNT     PIC 9(02) COMP.
013800
013900 01  FLAGS-AND-SWITCHES.
014000     05 RUNPROD-FOUND-SW         PIC X(01) VALUE "N".
014100         88 RUNPROD-WAS-FOUND VALUE "Y".
014200
014300 COPY CVEABND.
014400
014500 PROCEDURE DIVISION.
014600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014700     PERFORM 100-MAINLINE THRU 100-EXIT
014800             UNTIL NO-MORE-DATA.
014900     PERFORM 999-CLEANUP THRU 999-EXIT.
015000     MOVE +0 TO RETURN-CODE.
015100     GOBACK.
015200
015300 000-HOUSEKEEPING.
015400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015500     DISPLAY "******** BEGIN JOB CVERPT ********".
015600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
015700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
015800     PERFORM 700-WRITE-CVE-HDR THRU 700-EXIT.
015900
016000     PERFORM 900-READ-CVEWORK THRU 900-EXIT.
016100     IF NO-MORE-DATA
016200        MOVE "EMPTY WORK FILE" TO ABEND-REASON
016300        GO TO 1000-ABEND-RTN.
016400 000-EXIT.
016500     EXIT.
016600
016700 100-MAINLINE.
016800     MOVE "100-MAINLINE" TO PARA-NAME.
016900     ADD 1 TO TOTAL-ENTRIES-READ.
017000     PERFORM 200-UPDATE-RUNNING-PRODUCT-SET THRU 200-EXIT.
017100     PERFORM 300-COMPUTE-ROW-PRESENCE-IMPACT THRU 300-EXIT.
017200     PERFORM 350-EDIT-HEALTH-DISPLAY THRU 350-EXIT.
017300     PERFORM 360-EDIT-YEAR-FIELD THRU 360-EXIT.
017400     PERFORM 740-WRITE-CVE-DETAIL THRU 740-EXIT.
017500     PERFORM 900-READ-CVEWORK THRU 900-EXIT.
017600 100-EXIT.
017700     EXIT.
017800
017900 200-UPDATE-RUNNING-PRODUCT-SET.
018000******** U (THE DENOMINATOR) IS THE RUNNING DISTINCT-PRODUCT        070297TGD
018100******** COUNT ACROSS EVERY ROW WRITTEN SO FAR, THIS ONE INCLUDED   070297TGD
018200     MOVE ZERO TO WS-ROW-PRODUCT-COUNT.
018300     IF CVEW-SOFTWARE-COUNT = ZERO
018400        GO TO 200-EXIT.
018500     MOVE CVEW-SOFTWARE-COUNT TO WS-ROW-PRODUCT-COUNT.
018600
018700     PERFORM 210-ADD-ONE-RUNNING-PRODUCT THRU 210-EXIT
018800         VARYING WS-SW-IDX-3 FROM 1 BY 1
018900         UNTIL WS-SW-IDX-3 > CVEW-SOFTWARE-COUNT.
019000 200-EXIT.
019100     EXIT.
019200
019300 210-ADD-ONE-RUNNING-PRODUCT.
019400     IF CVEW-SOFTWARE-ENTRY(WS-SW-IDX-3) = SPACES
019500        GO TO 210-EXIT.
019600     MOVE "N" TO RUNPROD-FOUND-SW.
019700     IF WS-RUNPROD-ROW-CT > ZERO
019800        SET WS-RUNPROD-IDX TO 1
019900        SEARCH WS-RUNPROD-ENTRY
020000            AT END
020100               CONTINUE
020200            WHEN WS-RUNPROD-NAME(WS-RUNPROD-IDX)
020300                  = CVEW-SOFTWARE-ENTRY(WS-SW-IDX-3)
020400               MOVE "Y" TO RUNPROD-FOUND-SW
020500        END-SEARCH.
020600
020700     IF NOT RUNPROD-WAS-FOUND
020800      AND WS-RUNPROD-ROW-CT < 10000
020900        ADD 1 TO WS-RUNPROD-ROW-CT
021000        SET WS-RUNPROD-IDX TO WS-RUNPROD-ROW-CT
021100        MOVE CVEW-SOFTWARE-ENTRY(WS-SW-IDX-3)
021200          TO WS-RUNPROD-NAME(WS-RUNPROD-IDX).
021300 210-EXIT.
021400     EXIT.
021500
021600 300-COMPUTE-ROW-PRESENCE-IMPACT.
021700******** P = THIS ROW'S OWN PRODUCT COUNT, U = RUNNING DISTINCT     070297TGD
021800******** PRODUCT COUNT ACROSS ALL ROWS SO FAR - SEE REMARKS         070297TGD
021900     IF WS-RUNPROD-ROW-CT = ZERO
022000        MOVE ZERO TO WS-ROW-PRESENCE, WS-ROW-IMPACT
022100        GO TO 300-EXIT.
022200     COMPUTE WS-ROW-PRESENCE ROUNDED =
022300         WS-ROW-PRODUCT-COUNT / WS-RUNPROD-ROW-CT.
022400     COMPUTE WS-ROW-IMPACT ROUNDED =
022500         CVEW-BASE-SCORE * WS-ROW-PRODUCT-COUNT / WS-RUNPROD-ROW-CT.
022600 300-EXIT.
022700     EXIT.
022800
022900 350-EDIT-HEALTH-DISPLAY.
023000     IF CVEW-HEALTH-NOT-CRIT
023100        MOVE "NO"      TO WS-HEALTH-DISPLAY
023200     ELSE
023300     IF CVEW-HEALTH-CRITICAL
023400        MOVE "YES"     TO WS-HEALTH-DISPLAY
023500     ELSE
023600        MOVE "No sabe" TO WS-HEALTH-DISPLAY.
023700 350-EXIT.
023800     EXIT.
023900
024000 360-EDIT-YEAR-FIELD.
024100******** CVE-ID IS ASSUMED "CVE-YYYY-NNNNN" - NO DEFENSIVE CHECK    030497JS
024200******** OF THE SHAPE, AS PER THE SOURCE FEED CONTRACT              030497JS
024300     MOVE SPACES TO WS-CVE-ID-SEGMENT-1, WS-CVE-ID-SEGMENT-2,
024400                     WS-CVE-ID-SEGMENT-3, WS-YEAR-TOKEN.
024500     UNSTRING CVEW-CVE-ID DELIMITED BY "-"
024600         INTO WS-CVE-ID-SEGMENT-1, WS-CVE-ID-SEGMENT-2,
024700              WS-CVE-ID-SEGMENT-3.
024800     MOVE WS-CVE-ID-SEGMENT-2 TO WS-YEAR-TOKEN.
024900 360-EXIT.
025000     EXIT.
025100
025200 380-EDIT-DECIMAL-FIELD.
025300******** RENDERS A 4-DECIMAL SCORE/RATIO AS A 5-DECIMAL COMMA   020298TGD
025400******** STRING FOR THE CSV - 5TH DIGIT IS ALWAYS ZERO          020298TGD
025420******** INTEGER PART IS ZERO-SUPPRESSED, NOT ZERO-FILLED, TO     091206MM
025440******** MATCH THE FEED SPEC'S #.00000 FORMAT - A VALUE UNDER     091206MM
025460******** 1.0 STARTS RIGHT AT THE COMMA, NO LEADING ZERO            091206MM
025500     MOVE WS-EDIT-WORK TO WS-EDIT-DISPLAY.
025520     MOVE 1 TO WS-EDIT-START-POS.
025540     IF WS-EDIT-DISPLAY(1:1) = SPACE
025560        MOVE 2 TO WS-EDIT-START-POS.
025580     IF WS-EDIT-DISPLAY(2:1) = SPACE
025590        MOVE 3 TO WS-EDIT-START-POS.
025600     MOVE SPACES TO WS-EDIT-OUT.
025700     STRING WS-EDIT-DISPLAY(WS-EDIT-START-POS:) DELIMITED BY SIZE
025800            "0"                                 DELIMITED BY SIZE
025900       INTO WS-EDIT-OUT.
026000     INSPECT WS-EDIT-OUT CONVERTING "." TO ",".
026100 380-EXIT.
026200     EXIT.
026300
026400 650-SANITIZE-SUMMARY-TEXT.
026500     MOVE CVEW-SUMMARY-TEXT TO WS-SUMMARY-SANITIZED.
026600     INSPECT WS-SUMMARY-SANITIZED CONVERTING ";" TO ",".
026700     MOVE 2000 TO WS-SUMMARY-LEN.
026800     PERFORM 655-BACK-UP-ONE-COLUMN THRU 655-EXIT
026900         UNTIL WS-SUMMARY-LEN = 1
027000            OR WS-SUMMARY-SANITIZED(WS-SUMMARY-LEN:1) NOT = SPACE.
027100 650-EXIT.
027200     EXIT.
027300
027400 655-BACK-UP-ONE-COLUMN.
027500******** TRAILING-SPACE TRIM SO THE SUMMARY DOES NOT CARRY ITS    030497JS
027600******** FULL DECLARED WIDTH OF PAD INTO THE CSV ROW              030497JS
027700     SUBTRACT 1 FROM WS-SUMMARY-LEN.
027800 655-EXIT.
027900     EXIT.
028000
028100 700-WRITE-CVE-HDR.
028200     MOVE "700-WRITE-CVE-HDR" TO PARA-NAME.
028300     MOVE SPACES TO WS-CSV-DETAIL-LINE.
028400     STRING "ENTRY;SUMMARY;ACCESS_COMPLEXITY;AUTHENTICATION;"
028500            "CONFIDENTIALITY;INTEGRITY;AVAILABILITY;EXPLOITABILITY;"
028600            "SCORE;PRODUCTS_AFFECTED;PRESENCE;IMPACT;"
028700            "CRITICALITY_FOR_HEALTH;CATEGORY;YEAR" DELIMITED BY SIZE
028800       INTO WS-CSV-DETAIL-LINE.
028900     WRITE CVECSV-REC FROM WS-CSV-DETAIL-LINE.
029000 700-EXIT.
029100     EXIT.
029200
029300 740-WRITE-CVE-DETAIL.
029400     MOVE "740-WRITE-CVE-DETAIL" TO PARA-NAME.
029500     PERFORM 650-SANITIZE-SUMMARY-TEXT THRU 650-EXIT.
029600
029700     MOVE CVEW-EXPLOITABILITY-SCORE TO WS-EDIT-WORK.
029800     PERFORM 380-EDIT-DECIMAL-FIELD THRU 380-EXIT.
029900     MOVE WS-EDIT-OUT TO WS-EXPLOIT-EDIT-OUT.
030000
030100     MOVE CVEW-BASE-SCORE TO WS-EDIT-WORK.
030200     PERFORM 380-EDIT-DECIMAL-FIELD THRU 380-EXIT.
030300     MOVE WS-EDIT-OUT TO WS-SCORE-EDIT-OUT.
030400
030500     MOVE WS-ROW-PRESENCE TO WS-EDIT-WORK.
030600     PERFORM 380-EDIT-DECIMAL-FIELD THRU 380-EXIT.
030700     MOVE WS-EDIT-OUT TO WS-PRESENCE-EDIT-OUT.
030800
030900     MOVE WS-ROW-IMPACT TO WS-EDIT-WORK.
031000     PERFORM 380-EDIT-DECIMAL-FIELD THRU 380-EXIT.
031100     MOVE WS-EDIT-OUT TO WS-IMPACT-EDIT-OUT.
031200
031300     MOVE WS-ROW-PRODUCT-COUNT TO WS-PRODUCTS-AFFECTED-EDIT.
031400
031500     MOVE SPACES TO WS-CSV-DETAIL-LINE.
031600     STRING CVEW-CVE-ID             DELIMITED BY SPACE
031700            ";"                     DELIMITED BY SIZE
031800            WS-SUMMARY-SANITIZED(1:WS-SUMMARY-LEN) DELIMITED BY SIZE
031900            ";"                     DELIMITED BY SIZE
032000            CVEW-ACCESS-COMPLEXITY  DELIMITED BY SPACE
032100            ";"                     DELIMITED BY SIZE
032200            CVEW-AUTHENTICATION     DELIMITED BY SPACE
032300            ";"                     DELIMITED BY SIZE
032400            CVEW-CONFID-IMPACT      DELIMITED BY SPACE
032500            ";"                     DELIMITED BY SIZE
032600            CVEW-INTEGRITY-IMPACT   DELIMITED BY SPACE
032700            ";"                     DELIMITED BY SIZE
032800            CVEW-AVAILABIL-IMPACT   DELIMITED BY SPACE
032900            ";"                     DELIMITED BY SIZE
033000            WS-EXPLOIT-EDIT-OUT     DELIMITED BY SPACE
033100            ";"                     DELIMITED BY SIZE
033200            WS-SCORE-EDIT-OUT       DELIMITED BY SPACE
033300            ";"                     DELIMITED BY SIZE
033400            WS-PRODUCTS-AFFECTED-EDIT DELIMITED BY SIZE
033500            ";"                     DELIMITED BY SIZE
033600            WS-PRESENCE-EDIT-OUT    DELIMITED BY SPACE
033700            ";"                     DELIMITED BY SIZE
033800            WS-IMPACT-EDIT-OUT      DELIMITED BY SPACE
033900            ";"                     DELIMITED BY SIZE
034000            WS-HEALTH-DISPLAY       DELIMITED BY SIZE
034100            ";"                     DELIMITED BY SIZE
034200            CVEW-CWE-CATEGORY       DELIMITED BY SPACE
034300            ";"                     DELIMITED BY SIZE
034400            WS-YEAR-TOKEN           DELIMITED BY SPACE
034500       INTO WS-CSV-DETAIL-LINE.
034600
034700     WRITE CVECSV-REC FROM WS-CSV-DETAIL-LINE.
034800 740-EXIT.
034900     EXIT.
035000
035100 780-WRITE-CVE-TRAILER.
035200     MOVE "780-WRITE-CVE-TRAILER" TO PARA-NAME.
035300     MOVE WS-RUNPROD-ROW-CT TO WS-RUNPROD-TOTAL-EDIT.
035400     MOVE SPACES TO WS-CSV-DETAIL-LINE.
035500     STRING "TOTAL PRODUCTS;" DELIMITED BY SIZE
035600            WS-RUNPROD-TOTAL-EDIT DELIMITED BY SIZE
035700       INTO WS-CSV-DETAIL-LINE.
035800     WRITE CVECSV-REC FROM WS-CSV-DETAIL-LINE.
035900 780-EXIT.
036000     EXIT.
036100
036200 800-OPEN-FILES.
036300     MOVE "800-OPEN-FILES" TO PARA-NAME.
036400     OPEN INPUT CVEWORK.
036500     OPEN OUTPUT CVECSV, SYSOUT.
036600 800-EXIT.
036700     EXIT.
036800
036900 850-CLOSE-FILES.
037000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
037100     CLOSE CVEWORK, CVECSV, SYSOUT.
037200 850-EXIT.
037300     EXIT.
037400
037500 900-READ-CVEWORK.
037600     MOVE "900-READ-CVEWORK" TO PARA-NAME.
037700     READ CVEWORK
037800         AT END MOVE "10" TO IFCODE
037900         GO TO 900-EXIT
038000     END-READ.
038100     IF CVEWT-RECORD-TYPE = "T"
038200        MOVE CVEWT-RECORDS-WRITTEN TO EXPECTED-VAL
038300        MOVE TOTAL-ENTRIES-READ    TO ACTUAL-VAL
038400        MOVE "10" TO IFCODE
038500        GO TO 900-EXIT.
038600 900-EXIT.
038700     EXIT.
038800
038900 999-CLEANUP.
039000     MOVE "999-CLEANUP" TO PARA-NAME.
039100     PERFORM 780-WRITE-CVE-TRAILER THRU 780-EXIT.
039200
039300     IF EXPECTED-VAL NOT = ACTUAL-VAL
039400        MOVE "CVEWORK TRAILER COUNT DOES NOT MATCH RECORDS READ"
039500          TO ABEND-REASON
039600        WRITE SYSOUT-REC FROM ABEND-REC.
039700
039800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039900
040000     DISPLAY "** ENTRIES READ **".
040100     DISPLAY TOTAL-ENTRIES-READ.
040200     DISPLAY "** DISTINCT PRODUCTS **".
040300     DISPLAY WS-RUNPROD-ROW-CT.
040400     DISPLAY "******** NORMAL END OF JOB CVERPT ********".
040500 999-EXIT.
040600     EXIT.
040700
040800 1000-ABEND-RTN.
040900     WRITE SYSOUT-REC FROM ABEND-REC.
041000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
041100     DISPLAY "*** ABNORMAL END OF JOB - CVERPT ***" UPON CONSOLE.
041200     DIVIDE ZERO-VAL INTO ONE-VAL.
