000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CVECAT.
000300 AUTHOR. TOM G. DAWSON.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/11/97.
000600 DATE-COMPILED. 02/11/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE CVE WORK FILE PRODUCED BY
001300*          CVEEDIT AND BUILDS THE TWO CATEGORY-LEVEL EXTRACTS -
001400*          ONE ROW PER CWE WEAKNESS CATEGORY AND ONE ROW PER
001500*          DISTINCT AFFECTED SOFTWARE PRODUCT.
001600*
001700*          CATEGORIES ARE DISCOVERED ON THE FLY AS THE WORK FILE
001800*          IS READ - THERE IS NO MASTER LIST OF CWE IDS, ONLY THE
001900*          SUMMARY-TEXT LOOKUP FILE.  SAME FOR PRODUCTS.
002000******************************************************************
002100
002200               WORK FILE (INPUT)       -   DDS001.CVEWORK
002300               CWE SUMMARY LIST        -   DDS0001.CWESUM
002400               CWE CSV (OUTPUT)        -   DDS0001.CWECSV
002500               SOFTWARE CSV (OUTPUT)   -   DDS0001.SWCSV
002600               DUMP FILE               -   SYSOUT
002700
002800******************************************************************
002900* CHANGE LOG
003000*   02/11/97  TGD  ORIGINAL PROGRAM - NVD EXTRACT PROJECT
003100*   07/02/97  TGD  ADDED PER-CATEGORY UNIQUE-SOFTWARE-COUNT
003200*   02/02/98  TGD  ADDED SOFTWARE CSV (THIRD OUTPUT), REQ #3361
003300*   11/03/99  JS   Y2K AUDIT #4471 - NO DATE FIELDS, NO CHANGE
003400*   04/17/01  AK   WIDENED SUMMARY-TEXT TO X(2000) PER CVEWKREC
003500*   09/08/03  MM   TRAILER-RECORD BALANCING ADDED PER REQ #5528
003600*   06/30/06  MM   BALANCE MISMATCH IS LOGGED ONLY, NOT ABENDED -
003700*                  OPS ASKED FOR THIS SO A SHORT WORK FILE DOESN'T
003800*                  STOP THE NIGHTLY RUN, PER REQ #6740
003850*   09/12/06  MM   AVG-SCORE/PRESENCE/IMPACT EDIT WAS 7-INTEGER-
003860*                  DIGIT AND ZERO-FILLED - NARROWED TO MATCH THE
003870*                  2-DIGIT FIELD WIDTH AND NOW ZERO-SUPPRESSES THE
003880*                  INTEGER PART LIKE CVERPT DOES, PER REQ #6802
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS NUMERIC-CLASS IS "0" THRU "9".
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000     ASSIGN TO UT-S-SYSOUT
005100       ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT CVEWORK
005400     ASSIGN TO UT-S-CVEWORK
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS IFCODE.
005700
005800     SELECT CWESUM
005900     ASSIGN TO UT-S-CWESUM
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS SFCODE.
006200
006300     SELECT CWECSV
006400     ASSIGN TO UT-S-CWECSV
006500       ORGANIZATION IS SEQUENTIAL.
006600
006700     SELECT SWCSV
006800     ASSIGN TO UT-S-SWCSV
006900       ORGANIZATION IS SEQUENTIAL.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SYSOUT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 130 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS SYSOUT-REC.
007900 01  SYSOUT-REC  PIC X(130).
008000
008100 FD  CVEWORK
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 7272 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS CVE-WORK-REC.
008700 COPY CVEWKREC.
008800
008900****** SUMMARY.TXT - CWE-ID;FREE-TEXT PAIR, BAD LINES DISCARDED
009000 FD  CWESUM
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 521 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS CWESUM-INPUT-REC.
009600 01  CWESUM-INPUT-REC PIC X(521).
009700
009800 FD  CWECSV
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 540 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS CWECSV-REC.
010400 01  CWECSV-REC PIC X(540).
010500
010600 FD  SWCSV
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 120 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS SWCSV-REC.
011200 01  SWCSV-REC PIC X(120).
011300
011400 WORKING-STORAGE SECTION.
011500
011600 01  FILE-STATUS-CODES.
011700     05  IFCODE                  PIC X(2).
011800         88 NO-MORE-DATA  VALUE "10".
011900     05  SFCODE                  PIC X(2).
012000         88 NO-MORE-SUMS  VALUE "10".
012100
012200 01  WS-RAW-LINE-BUF             PIC X(521).
012300 01  WS-RAW-LINE-FIELDS REDEFINES WS-RAW-LINE-BUF.
012400     05  WS-RAW-FIELD-1          PIC X(20).
012500     05  FILLER                  PIC X(01).
012600     05  WS-RAW-FIELD-2          PIC X(500).
012700
012800 01  WS-CWE-SUMMARY-TABLE.
012900     05  WS-CWESUM-ENTRY OCCURS 500 TIMES INDEXED BY WS-CWESUM-IDX.
013000         10  WS-CWESUM-CWE-ID    PIC X(20).
013100         10  WS-CWESUM-TEXT      PIC X(500).
013200 77  WS-CWESUM-ROW-CT            PIC 9(04) COMP VALUE ZERO.
013300
013400 01  CVCAT-CATEGORY-TABLE.
013500     05  CVCAT-CAT-ENTRY OCCURS 500 TIMES INDEXED BY CVCAT-IDX.
013600         10  CVCAT-CAT-ID        PIC X(20).
013700         10  CVCAT-CAT-SUMMARY   PIC X(500).
013800         10  CVCAT-CAT-COUNT     PIC 9(06) COMP.
013900         10  CVCAT-CAT-HLTH-CT   PIC 9(06) COMP.
014000         10  CVCAT-CAT-SUM-SCORE PIC S9(07)V9(4) COMP.
014100         10  CVCAT-CAT-AVG-SCORE PIC S9(02)V9(4).
014200         10  CVCAT-CAT-PRESENCE  PIC S9(01)V9(4).
014300         10  CVCAT-CAT-IMPACT    PIC S9(02)V9(4).
014400         10  CVCAT-CAT-UNIQ-SW   PIC 9(06) COMP.
014500 77  WS-CATEGORY-ROW-CT          PIC 9(04) COMP VALUE ZERO.
014600
014700 01  CVCAT-CATPROD-TABLE.
014800     05  CVCAT-CATPROD-ENTRY OCCURS 20000 TIMES
014900                             INDEXED BY CVCAT-CATPROD-IDX.
015000         10  CVCAT-CATPROD-CATIX PIC 9(04) COMP.
015100         10  CVCAT-CATPROD-NAME  PIC X(100).
015200 77  WS-CATPROD-ROW-CT           PIC 9(05) COMP VALUE ZERO.
015300
015400 01  WS-PRODUCT-TABLE.
015500     05  WS-PRODUCT-ENTRY OCCURS 10000 TIMES INDEXED BY WS-PROD-IDX.
015600         10  WS-PROD-NAME        PIC X(100).
015700         10  WS-PROD-VULN-CT     PIC 9(06) COMP.
015800         10  WS-PROD-CRIT-CT     PIC 9(06) COMP.
015900 77  WS-PRODUCT-ROW-CT           PIC 9(05) COMP VALUE ZERO.
016000
016100 01  WS-CSV-DETAIL-LINE          PIC X(540).
016200 01  WS-CSV-DETAIL-TBL REDEFINES WS-CSV-DETAIL-LINE.
016300     05  WS-CSV-DETAIL-CHAR OCCURS 540 TIMES PIC X(01).
016400
016500 01  WS-EDIT-WORK                PIC S9(02)V9(4).
016600 01  WS-EDIT-DISPLAY              PIC ZZ.9(4).
016700 01  WS-EDIT-OUT                  PIC X(08).
016800 01  WS-EDIT-OUT-TBL REDEFINES WS-EDIT-OUT.
016900     05  WS-EDIT-OUT-CHAR OCCURS 08 TIMES PIC X(01).
016950 01  WS-EDIT-START-POS            PIC 9(01) COMP.
017000
017100 01  WS-AVG-EDIT-OUT              PIC X(08).
017200 01  WS-PRES-EDIT-OUT             PIC X(08).
017300 01  WS-IMPACT-EDIT-OUT           PIC X(08).
017400
017500 01  WS-COUNT-EDIT                PIC 9(06).
017600 01  WS-HLTH-EDIT                 PIC 9(06).
017700 01  WS-UNIQ-EDIT                 PIC 9(06).
017800 01  WS-TOTAL-EDIT                PIC 9(07).
017900 01  WS-PROD-VULN-EDIT            PIC 9(06).
018000 01  WS-PROD-CRIT-EDIT            PIC 9(06).
018100
018200 01  WS-SUMMARY-SANITIZED        PIC X(500).
018300 01  WS-SUMMARY-LEN              PIC 9(03) COMP.
018400
018500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018600     05 TOTAL-ENTRIES-READ       PIC 9(07) COMP.
018700     05 TOTAL-VULN-SUM           PIC 9(07) COMP.
018800     05 WS-SW-IDX-2              PIC 9(02) COMP.
018900     05 WS-CP-CHK-IDX            PIC 9(05) COMP.
019000
019100 01  FLAGS-AND-SWITCHES.
019200     05 CATEGORY-FOUND-SW        PIC X(01) VALUE "N".
019300         88 CATEGORY-WAS-FOUND VALUE "Y".
019400     05 CATPROD-FOUND-SW         PIC X(01) VALUE "N".
019500         88 CATPROD-WAS-FOUND VALUE "Y".
019600     05 PRODUCT-FOUND-SW         PIC X(01) VALUE "N".
019700         88 PRODUCT-WAS-FOUND VALUE "Y".
019800
019900 COPY CVEABND.
020000
020100 PROCEDURE DIVISION.
020200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020300     PERFORM 100-MAINLINE THRU 100-EXIT
020400             UNTIL NO-MORE-DATA.
020500     PERFORM 999-CLEANUP THRU 999-EXIT.
020600     MOVE +0 TO RETURN-CODE.
020700     GOBACK.
020800
020900 000-HOUSEKEEPING.
021000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021100     DISPLAY "******** BEGIN JOB CVECAT ********".
021200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
021300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021400
021500     PERFORM 050-LOAD-CWE-SUMMARY-TABLE THRU 050-EXIT
021600         VARYING WS-CWESUM-IDX FROM 1 BY 1
021700         UNTIL NO-MORE-SUMS.
021800
021900     PERFORM 900-READ-CVEWORK THRU 900-EXIT.
022000     IF NO-MORE-DATA
022100        MOVE "EMPTY WORK FILE" TO ABEND-REASON
022200        GO TO 1000-ABEND-RTN.
022300 000-EXIT.
022400     EXIT.
022500
022600 050-LOAD-CWE-SUMMARY-TABLE.
022700     MOVE "050-LOAD-CWE-SUMMARY-TABLE" TO PARA-NAME.
022800     READ CWESUM INTO WS-RAW-LINE-BUF
022900         AT END
023000         MOVE "10" TO SFCODE
023100         GO TO 050-EXIT
023200     END-READ.
023300     IF WS-RAW-FIELD-1 = SPACES
023400        GO TO 050-EXIT.
023500     MOVE WS-RAW-FIELD-1 TO WS-CWESUM-CWE-ID(WS-CWESUM-IDX).
023600     MOVE WS-RAW-FIELD-2 TO WS-CWESUM-TEXT(WS-CWESUM-IDX).
023700     ADD 1 TO WS-CWESUM-ROW-CT.
023800 050-EXIT.
023900     EXIT.
024000
024100 100-MAINLINE.
024200     MOVE "100-MAINLINE" TO PARA-NAME.
024300     ADD 1 TO TOTAL-ENTRIES-READ.
024400     PERFORM 200-FIND-OR-ADD-CATEGORY THRU 200-EXIT.
024500     PERFORM 250-ACCUMULATE-CATEGORY THRU 250-EXIT.
024600
024700     IF CVEW-SOFTWARE-COUNT > ZERO
024800        PERFORM 260-ACCUMULATE-CATEGORY-PRODUCT THRU 260-EXIT
024900            VARYING WS-SW-IDX-2 FROM 1 BY 1
025000            UNTIL WS-SW-IDX-2 > CVEW-SOFTWARE-COUNT
025100        PERFORM 270-ACCUMULATE-PRODUCT-TALLY THRU 270-EXIT
025200            VARYING WS-SW-IDX-2 FROM 1 BY 1
025300            UNTIL WS-SW-IDX-2 > CVEW-SOFTWARE-COUNT.
025400
025500     PERFORM 900-READ-CVEWORK THRU 900-EXIT.
025600 100-EXIT.
025700     EXIT.
025800
025900 200-FIND-OR-ADD-CATEGORY.
026000     MOVE "200-FIND-OR-ADD-CATEGORY" TO PARA-NAME.
026100     MOVE "N" TO CATEGORY-FOUND-SW.
026200     IF WS-CATEGORY-ROW-CT > ZERO
026300        SET CVCAT-IDX TO 1
026400        SEARCH CVCAT-CAT-ENTRY
026500            AT END
026600               CONTINUE
026700            WHEN CVCAT-CAT-ID(CVCAT-IDX) = CVEW-CWE-CATEGORY
026800               MOVE "Y" TO CATEGORY-FOUND-SW
026900        END-SEARCH.
027000
027100     IF CATEGORY-WAS-FOUND
027200        GO TO 200-EXIT.
027300
027400     ADD 1 TO WS-CATEGORY-ROW-CT.
027500     SET CVCAT-IDX TO WS-CATEGORY-ROW-CT.
027600     MOVE CVEW-CWE-CATEGORY TO CVCAT-CAT-ID(CVCAT-IDX).
027700     MOVE SPACES           TO CVCAT-CAT-SUMMARY(CVCAT-IDX).
027800     MOVE ZERO TO CVCAT-CAT-COUNT(CVCAT-IDX),
027900                  CVCAT-CAT-HLTH-CT(CVCAT-IDX),
028000                  CVCAT-CAT-SUM-SCORE(CVCAT-IDX),
028100                  CVCAT-CAT-UNIQ-SW(CVCAT-IDX).
028200     PERFORM 210-LOOKUP-CWE-SUMMARY THRU 210-EXIT.
028300 200-EXIT.
028400     EXIT.
028500
028600 210-LOOKUP-CWE-SUMMARY.
028700     IF WS-CWESUM-ROW-CT = ZERO
028800        GO TO 210-EXIT.
028900     SET WS-CWESUM-IDX TO 1.
029000     SEARCH WS-CWESUM-ENTRY
029100         AT END
029200            CONTINUE
029300         WHEN WS-CWESUM-CWE-ID(WS-CWESUM-IDX) = CVEW-CWE-CATEGORY
029400            MOVE WS-CWESUM-TEXT(WS-CWESUM-IDX)
029500              TO CVCAT-CAT-SUMMARY(CVCAT-IDX)
029600     END-SEARCH.
029700 210-EXIT.
029800     EXIT.
029900
030000 250-ACCUMULATE-CATEGORY.
030100     MOVE "250-ACCUMULATE-CATEGORY" TO PARA-NAME.
030200     ADD 1 TO CVCAT-CAT-COUNT(CVCAT-IDX).
030300     ADD CVEW-BASE-SCORE TO CVCAT-CAT-SUM-SCORE(CVCAT-IDX).
030400     IF CVEW-HEALTH-CRITICAL
030500        ADD 1 TO CVCAT-CAT-HLTH-CT(CVCAT-IDX).
030600 250-EXIT.
030700     EXIT.
030800
030900 260-ACCUMULATE-CATEGORY-PRODUCT.
031000******** DISTINCT (CATEGORY,PRODUCT) PAIR TABLE - DRIVES THE        070297TGD
031100******** UNIQUE-SOFTWARE-COUNT COLUMN ON THE CWE CSV                070297TGD
031200     IF CVEW-SOFTWARE-ENTRY(WS-SW-IDX-2) = SPACES
031300        GO TO 260-EXIT.
031400     MOVE "N" TO CATPROD-FOUND-SW.
031500     IF WS-CATPROD-ROW-CT > ZERO
031600        SET CVCAT-CATPROD-IDX TO 1
031700        SEARCH CVCAT-CATPROD-ENTRY
031800            AT END
031900               CONTINUE
032000            WHEN CVCAT-CATPROD-CATIX(CVCAT-CATPROD-IDX) = CVCAT-IDX
032100             AND CVCAT-CATPROD-NAME(CVCAT-CATPROD-IDX)
032200                  = CVEW-SOFTWARE-ENTRY(WS-SW-IDX-2)
032300               MOVE "Y" TO CATPROD-FOUND-SW
032400        END-SEARCH.
032500
032600     IF NOT CATPROD-WAS-FOUND
032700      AND WS-CATPROD-ROW-CT < 20000
032800        ADD 1 TO WS-CATPROD-ROW-CT
032900        SET CVCAT-CATPROD-IDX TO WS-CATPROD-ROW-CT
033000        SET CVCAT-CATPROD-CATIX(CVCAT-CATPROD-IDX) TO CVCAT-IDX
033100        MOVE CVEW-SOFTWARE-ENTRY(WS-SW-IDX-2)
033200          TO CVCAT-CATPROD-NAME(CVCAT-CATPROD-IDX)
033300        ADD 1 TO CVCAT-CAT-UNIQ-SW(CVCAT-IDX).
033400 260-EXIT.
033500     EXIT.
033600
033700 270-ACCUMULATE-PRODUCT-TALLY.
033800******** GLOBAL TALLY - ONE COUNT PER CVE NAMING THE PRODUCT,   020298TGD
033900******** NOT DEDUPED ACROSS CVES (EACH CVE'S LIST IS ALREADY      020298TGD
034000******** DEDUPED BY CVEEDIT)                                    020298TGD
034100     IF CVEW-SOFTWARE-ENTRY(WS-SW-IDX-2) = SPACES
034200        GO TO 270-EXIT.
034300     MOVE "N" TO PRODUCT-FOUND-SW.
034400     IF WS-PRODUCT-ROW-CT > ZERO
034500        SET WS-PROD-IDX TO 1
034600        SEARCH WS-PRODUCT-ENTRY
034700            AT END
034800               CONTINUE
034900            WHEN WS-PROD-NAME(WS-PROD-IDX)
035000                  = CVEW-SOFTWARE-ENTRY(WS-SW-IDX-2)
035100               MOVE "Y" TO PRODUCT-FOUND-SW
035200        END-SEARCH.
035300
035400     IF NOT PRODUCT-WAS-FOUND
035500      AND WS-PRODUCT-ROW-CT < 10000
035600        ADD 1 TO WS-PRODUCT-ROW-CT
035700        SET WS-PROD-IDX TO WS-PRODUCT-ROW-CT
035800        MOVE CVEW-SOFTWARE-ENTRY(WS-SW-IDX-2) TO WS-PROD-NAME(WS-PROD-IDX)
035900        MOVE ZERO TO WS-PROD-VULN-CT(WS-PROD-IDX),
036000                     WS-PROD-CRIT-CT(WS-PROD-IDX).
036100
036200     ADD 1 TO WS-PROD-VULN-CT(WS-PROD-IDX).
036300     IF CVEW-HEALTH-CRITICAL
036400        ADD 1 TO WS-PROD-CRIT-CT(WS-PROD-IDX).
036500 270-EXIT.
036600     EXIT.
036700
036800 600-COMPUTE-CATEGORY-STATS.
036900     MOVE "600-COMPUTE-CATEGORY-STATS" TO PARA-NAME.
037000     IF CVCAT-CAT-COUNT(CVCAT-IDX) = ZERO
037100        MOVE ZERO TO CVCAT-CAT-AVG-SCORE(CVCAT-IDX)
037200        GO TO 600-EXIT.
037300     COMPUTE CVCAT-CAT-AVG-SCORE(CVCAT-IDX) ROUNDED =
037400         CVCAT-CAT-SUM-SCORE(CVCAT-IDX) / CVCAT-CAT-COUNT(CVCAT-IDX).
037500     IF TOTAL-ENTRIES-READ = ZERO
037600        MOVE ZERO TO CVCAT-CAT-PRESENCE(CVCAT-IDX)
037700     ELSE
037800        COMPUTE CVCAT-CAT-PRESENCE(CVCAT-IDX) ROUNDED =
037900            CVCAT-CAT-COUNT(CVCAT-IDX) / TOTAL-ENTRIES-READ.
038000     COMPUTE CVCAT-CAT-IMPACT(CVCAT-IDX) ROUNDED =
038100         CVCAT-CAT-PRESENCE(CVCAT-IDX) * CVCAT-CAT-AVG-SCORE(CVCAT-IDX).
038200     ADD CVCAT-CAT-COUNT(CVCAT-IDX) TO TOTAL-VULN-SUM.
038300 600-EXIT.
038400     EXIT.
038500
038600 650-SANITIZE-SUMMARY-TEXT.
038700     MOVE CVCAT-CAT-SUMMARY(CVCAT-IDX) TO WS-SUMMARY-SANITIZED.
038800     INSPECT WS-SUMMARY-SANITIZED CONVERTING ";" TO ",".
038900     MOVE 500 TO WS-SUMMARY-LEN.
039000     PERFORM 655-BACK-UP-ONE-COLUMN THRU 655-EXIT
039100         UNTIL WS-SUMMARY-LEN = 1
039200            OR WS-SUMMARY-SANITIZED(WS-SUMMARY-LEN:1) NOT = SPACE.
039300 650-EXIT.
039400     EXIT.
039500
039600 655-BACK-UP-ONE-COLUMN.
039700******** TRAILING-SPACE TRIM SO THE SUMMARY DOES NOT CARRY ITS    020298TGD
039800******** FULL DECLARED WIDTH OF PAD INTO THE CSV ROW              020298TGD
039900     SUBTRACT 1 FROM WS-SUMMARY-LEN.
040000 655-EXIT.
040100     EXIT.
040200
040300 380-EDIT-DECIMAL-FIELD.
040400******** RENDERS A 4-DECIMAL SCORE/RATIO AS A 5-DECIMAL COMMA   020298TGD
040500******** STRING FOR THE CSV - 5TH DIGIT IS ALWAYS ZERO          020298TGD
040550******** INTEGER PART IS ZERO-SUPPRESSED, NOT ZERO-FILLED, TO     091206MM
040560******** MATCH THE FEED SPEC'S #.00000 FORMAT - A VALUE UNDER     091206MM
040570******** 1.0 STARTS RIGHT AT THE COMMA, NO LEADING ZERO            091206MM
040600     MOVE WS-EDIT-WORK TO WS-EDIT-DISPLAY.
040650     MOVE 1 TO WS-EDIT-START-POS.
040660     IF WS-EDIT-DISPLAY(1:1) = SPACE
040670        MOVE 2 TO WS-EDIT-START-POS.
040680     IF WS-EDIT-DISPLAY(2:1) = SPACE
040690        MOVE 3 TO WS-EDIT-START-POS.
040700     MOVE SPACES TO WS-EDIT-OUT.
040800     STRING WS-EDIT-DISPLAY(WS-EDIT-START-POS:) DELIMITED BY SIZE
040900            "0"                                 DELIMITED BY SIZE
041000       INTO WS-EDIT-OUT.
041100     INSPECT WS-EDIT-OUT CONVERTING "." TO ",".
041200 380-EXIT.
041300     EXIT.
041400
041500 700-WRITE-CWE-HDR.
041600     MOVE "700-WRITE-CWE-HDR" TO PARA-NAME.
041700     MOVE SPACES TO WS-CSV-DETAIL-LINE.
041800     STRING "CATEGORY;SUMMARY;NUMBER_OF_VULNERABILITIES;"
041900            "NUMBER_OF_VULNERABILITIES_WITH_CRITICALITY_FOR_HEALTH;"
042000            "AVERAGE_SCORE;PRESENCE;IMPACT;VULNERABLE_SOFTWARE"
042100              DELIMITED BY SIZE
042200       INTO WS-CSV-DETAIL-LINE.
042300     WRITE CWECSV-REC FROM WS-CSV-DETAIL-LINE.
042400 700-EXIT.
042500     EXIT.
042600
042700 720-WRITE-CWE-DETAIL.
042800     MOVE "720-WRITE-CWE-DETAIL" TO PARA-NAME.
042900     PERFORM 650-SANITIZE-SUMMARY-TEXT THRU 650-EXIT.
043000     MOVE SPACES TO WS-CSV-DETAIL-LINE.
043100
043200     MOVE CVCAT-CAT-COUNT(CVCAT-IDX)   TO WS-COUNT-EDIT.
043300     MOVE CVCAT-CAT-HLTH-CT(CVCAT-IDX) TO WS-HLTH-EDIT.
043400     MOVE CVCAT-CAT-UNIQ-SW(CVCAT-IDX) TO WS-UNIQ-EDIT.
043500
043600     MOVE CVCAT-CAT-AVG-SCORE(CVCAT-IDX) TO WS-EDIT-WORK.
043700     PERFORM 380-EDIT-DECIMAL-FIELD THRU 380-EXIT.
043800     MOVE WS-EDIT-OUT TO WS-AVG-EDIT-OUT.
043900
044000     MOVE CVCAT-CAT-PRESENCE(CVCAT-IDX) TO WS-EDIT-WORK.
044100     PERFORM 380-EDIT-DECIMAL-FIELD THRU 380-EXIT.
044200     MOVE WS-EDIT-OUT TO WS-PRES-EDIT-OUT.
044300
044400     MOVE CVCAT-CAT-IMPACT(CVCAT-IDX) TO WS-EDIT-WORK.
044500     PERFORM 380-EDIT-DECIMAL-FIELD THRU 380-EXIT.
044600     MOVE WS-EDIT-OUT TO WS-IMPACT-EDIT-OUT.
044700
044800     STRING CVCAT-CAT-ID(CVCAT-IDX)  DELIMITED BY SPACE
044900            ";"                      DELIMITED BY SIZE
045000            WS-SUMMARY-SANITIZED(1:WS-SUMMARY-LEN) DELIMITED BY SIZE
045100            ";"                      DELIMITED BY SIZE
045200            WS-COUNT-EDIT            DELIMITED BY SIZE
045300            ";"                      DELIMITED BY SIZE
045400            WS-HLTH-EDIT             DELIMITED BY SIZE
045500            ";"                      DELIMITED BY SIZE
045600            WS-AVG-EDIT-OUT          DELIMITED BY SPACE
045700            ";"                      DELIMITED BY SIZE
045800            WS-PRES-EDIT-OUT         DELIMITED BY SPACE
045900            ";"                      DELIMITED BY SIZE
046000            WS-IMPACT-EDIT-OUT       DELIMITED BY SPACE
046100            ";"                      DELIMITED BY SIZE
046200            WS-UNIQ-EDIT             DELIMITED BY SIZE
046300       INTO WS-CSV-DETAIL-LINE.
046400
046500     WRITE CWECSV-REC FROM WS-CSV-DETAIL-LINE.
046600 720-EXIT.
046700     EXIT.
046800
046900 740-WRITE-CWE-TRAILER.
047000     MOVE "740-WRITE-CWE-TRAILER" TO PARA-NAME.
047100     MOVE SPACES TO WS-CSV-DETAIL-LINE.
047200     MOVE TOTAL-VULN-SUM TO WS-TOTAL-EDIT.
047300     STRING "TOTAL VULNERABILITIES;" DELIMITED BY SIZE
047400            WS-TOTAL-EDIT            DELIMITED BY SIZE
047500       INTO WS-CSV-DETAIL-LINE.
047600     WRITE CWECSV-REC FROM WS-CSV-DETAIL-LINE.
047700 740-EXIT.
047800     EXIT.
047900
048000 760-WRITE-SOFTWARE-HDR.
048100     MOVE "760-WRITE-SOFTWARE-HDR" TO PARA-NAME.
048200     MOVE SPACES TO SWCSV-REC.
048300     STRING "SOFTWARE_PRODUCT;NUMBER_OF_VULNERABILITIES;"
048400            "NUMBER_OF_CRITICAL_VULNERABILITIES" DELIMITED BY SIZE
048500       INTO SWCSV-REC.
048600     WRITE SWCSV-REC.
048700 760-EXIT.
048800     EXIT.
048900
049000 780-WRITE-SOFTWARE-DETAIL.
049100     MOVE "780-WRITE-SOFTWARE-DETAIL" TO PARA-NAME.
049200     MOVE SPACES TO SWCSV-REC.
049300     MOVE WS-PROD-VULN-CT(WS-PROD-IDX) TO WS-PROD-VULN-EDIT.
049400     MOVE WS-PROD-CRIT-CT(WS-PROD-IDX) TO WS-PROD-CRIT-EDIT.
049500     STRING WS-PROD-NAME(WS-PROD-IDX)  DELIMITED BY SPACE
049600            ";"                        DELIMITED BY SIZE
049700            WS-PROD-VULN-EDIT          DELIMITED BY SIZE
049800            ";"                        DELIMITED BY SIZE
049900            WS-PROD-CRIT-EDIT          DELIMITED BY SIZE
050000       INTO SWCSV-REC.
050100     WRITE SWCSV-REC.
050200 780-EXIT.
050300     EXIT.
050400
050500 800-OPEN-FILES.
050600     MOVE "800-OPEN-FILES" TO PARA-NAME.
050700     OPEN INPUT CVEWORK, CWESUM.
050800     OPEN OUTPUT CWECSV, SWCSV, SYSOUT.
050900 800-EXIT.
051000     EXIT.
051100
051200 850-CLOSE-FILES.
051300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
051400     CLOSE CVEWORK, CWESUM, CWECSV, SWCSV, SYSOUT.
051500 850-EXIT.
051600     EXIT.
051700
051800 900-READ-CVEWORK.
051900     READ CVEWORK
052000         AT END MOVE "10" TO IFCODE
052100         GO TO 900-EXIT
052200     END-READ.
052300     IF CVEWT-RECORD-TYPE = "T"
052400        MOVE CVEWT-RECORDS-WRITTEN TO EXPECTED-VAL
052500        MOVE TOTAL-ENTRIES-READ    TO ACTUAL-VAL
052600        MOVE "10" TO IFCODE
052700        GO TO 900-EXIT.
052800 900-EXIT.
052900     EXIT.
053000
053100 999-CLEANUP.
053200     MOVE "999-CLEANUP" TO PARA-NAME.
053300
053400******** BALANCE CHECK IS ADVISORY ONLY - SEE CHANGE LOG 06/30/06   063006MM
053500     IF EXPECTED-VAL NOT = ACTUAL-VAL
053600        MOVE "999-CLEANUP" TO PARA-NAME
053700        MOVE "CVEWORK TRAILER COUNT DOES NOT MATCH RECORDS READ"
053800          TO ABEND-REASON
053900        WRITE SYSOUT-REC FROM ABEND-REC.
054000
054100     PERFORM 600-COMPUTE-CATEGORY-STATS THRU 600-EXIT
054200         VARYING CVCAT-IDX FROM 1 BY 1
054300         UNTIL CVCAT-IDX > WS-CATEGORY-ROW-CT.
054400
054500     PERFORM 700-WRITE-CWE-HDR THRU 700-EXIT.
054600     PERFORM 720-WRITE-CWE-DETAIL THRU 720-EXIT
054700         VARYING CVCAT-IDX FROM 1 BY 1
054800         UNTIL CVCAT-IDX > WS-CATEGORY-ROW-CT.
054900     PERFORM 740-WRITE-CWE-TRAILER THRU 740-EXIT.
055000
055100     PERFORM 760-WRITE-SOFTWARE-HDR THRU 760-EXIT.
055200     PERFORM 780-WRITE-SOFTWARE-DETAIL THRU 780-EXIT
055300         VARYING WS-PROD-IDX FROM 1 BY 1
055400         UNTIL WS-PROD-IDX > WS-PRODUCT-ROW-CT.
055500
055600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055700
055800     DISPLAY "** ENTRIES READ **".
055900     DISPLAY TOTAL-ENTRIES-READ.
056000     DISPLAY "** CATEGORIES WRITTEN **".
056100     DISPLAY WS-CATEGORY-ROW-CT.
056200     DISPLAY "** PRODUCTS WRITTEN **".
056300     DISPLAY WS-PRODUCT-ROW-CT.
056400     DISPLAY "******** NORMAL END OF JOB CVECAT ********".
056500 999-EXIT.
056600     EXIT.
056700
056800 1000-ABEND-RTN.
056900     WRITE SYSOUT-REC FROM ABEND-REC.
057000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
057100     DISPLAY "*** ABNORMAL END OF JOB - CVECAT ***" UPON CONSOLE.
057200     DIVIDE ZERO-VAL INTO ONE-VAL.
