000100******************************************************************
000200*    CVEABND  -  ABEND/DIAGNOSTIC SYSOUT RECORD
000300*
000400*    COPIED INTO EVERY STEP OF THE CVE EXTRACT JOB STREAM THAT
000500*    OWNS A SYSOUT DDNAME (CVEEDIT, CVECAT, CVERPT).  FOLLOWS THE
000600*    SAME SHOP-WIDE ABEND-REC LAYOUT USED BY THE PATIENT-BILLING
000700*    STEPS - PARA-NAME/ABEND-REASON/ACTUAL-EXPECTED PAIR, PLUS THE
000800*    ZERO-VAL/ONE-VAL FIELDS USED TO FORCE A 0C7 DIVIDE ABEND WHEN
000900*    A STEP MUST NOT CONTINUE.
001000******************************************************************
001100* CHANGE LOG
001200*   01/09/97  JS   ORIGINAL COPYBOOK - NVD EXTRACT PROJECT
001300*   11/03/99  JS   Y2K AUDIT #4471 - NO DATE FIELDS, NO CHANGE
001400******************************************************************
001500 01  ABEND-REC.
001600     05  PARA-NAME                  PIC X(20) VALUE SPACES.
001700     05  FILLER                     PIC X(02) VALUE SPACES.
001800     05  ABEND-REASON               PIC X(60) VALUE SPACES.
001900     05  FILLER                     PIC X(02) VALUE SPACES.
002000     05  EXPECTED-VAL               PIC 9(09) VALUE ZERO.
002100     05  FILLER                     PIC X(02) VALUE SPACES.
002200     05  ACTUAL-VAL                 PIC 9(09) VALUE ZERO.
002300     05  FILLER                     PIC X(24) VALUE SPACES.
002400
002500 77  ZERO-VAL                       PIC 9(01) VALUE ZERO.
002600 77  ONE-VAL                        PIC 9(01) VALUE 1.
